000100******************************************************************
000200*                                                                *
000300*   MIEMBRO      : FRANARE                                       *
000400*   DESCRIPCION  : RESUMEN DE ANALITICA DE TLFR1D01, TOTALES DE  *
000500*                : FIN DE CORRIDA PARA EL REPORTE DE TABLERO     *
000600*   USADO POR    : TLFR1D01 UNICAMENTE                          *
000700*                                                                *
000800******************************************************************
000900 01  FRAN-RESUMEN.
001000     05  FRAN-TOTAL-TXN             PIC 9(09).
001100     05  FRAN-SUCCESS-TXN           PIC 9(09).
001200     05  FRAN-FAILED-TXN            PIC 9(09).
001300     05  FRAN-FRAUD-TXN             PIC 9(09).
001400     05  FRAN-FRAUD-RATE-PCT        PIC 9(03)V99 COMP-3.
001500     05  FRAN-AVG-FRAUD-SCORE       PIC 9(03)V99 COMP-3.
001600     05  FRAN-DETECTION-ACCURACY    PIC 9(03)V9 COMP-3.
001700*        CONSTANTE FIJA 96.2, NO SE CALCULA
001800     05  FRAN-LOW-RISK-CNT          PIC 9(09).
001900     05  FRAN-MEDIUM-RISK-CNT       PIC 9(09).
002000     05  FRAN-HIGH-RISK-CNT         PIC 9(09).
002100     05  FILLER                     PIC X(06).
