000100******************************************************************
000200*                                                                *
000300*   MIEMBRO      : FRTXSOL                                       *
000400*   DESCRIPCION  : SOLICITUD DE TRANSACCION A EVALUAR POR EL     *
000500*                : MOTOR DE PREVENCION DE FRAUDE (ENTRADA)       *
000600*   USADO POR    : TLFR1D01, TLFR2D01                            *
000700*                                                                *
000800*   LOS CAMPOS FRSO-NOISE-SEED, FRSO-DEVICE-ANOM-SW Y            *
000900*   FRSO-IP-MISMATCH-SW NO SON ATRIBUTOS DE LA TRANSACCION; SON  *
001000*   CAMPOS DE PRUEBA PARA SUSTITUIR ALEATORIEDAD DEL MODELO -    *
001100*   EL GENERADOR DE CASOS DE PRUEBA LOS COLOCA EN EL ARCHIVO DE  *
001200*   ENTRADA PARA REEMPLAZAR, DE FORMA DETERMINISTICA, LA         *
001300*   ALEATORIEDAD DEL MODELO ML (VER BITACORA DE CAMBIOS).        *
001400*                                                                *
001500******************************************************************
001600 01  FRSO-SOLICITUD.
001700     05  FRSO-TRANSACTION-ID        PIC X(30).
001800     05  FRSO-ACCOUNT-ID            PIC X(20).
001900     05  FRSO-CUSTOMER-NAME         PIC X(50).
002000     05  FRSO-AMOUNT                PIC S9(9)V99 COMP-3.
002100     05  FRSO-TRANSACTION-TYPE      PIC X(12).
002200*        UPI / CARD / NET_BANKING / WALLET / TRANSFER / ONLINE /
002300*        INTERNATIONAL / WITHDRAW
002400     05  FRSO-CITY                  PIC X(50).
002500*        CIUDAD "UNKNOWN" INDICA UBICACION ANOMALA (TLFR1D01)
002600     05  FRSO-COUNTRY               PIC X(30).
002700*        USADO POR LA REGLA DE UBICACION DE TLFR2D01
002800     05  FRSO-IP-ADDRESS            PIC X(45).
002900     05  FRSO-DEVICE-ID             PIC X(50).
003000     05  FRSO-TXN-HOUR              PIC 9(02).
003100*        HORA DEL DIA, 0-23, INSUMO DE LA REGLA DE MADRUGADA
003200     05  FRSO-NIGHT-TIME-SW         PIC X(01).
003300         88  FRSO-ES-NOCTURNA                 VALUE 'Y'.
003400         88  FRSO-NO-ES-NOCTURNA              VALUE 'N'.
003500     05  FRSO-TXN-COUNT-HR          PIC 9(04).
003600*        CONTEO DE TRANSACCIONES DE LA CUENTA EN LA VENTANA
003700*        RODANTE MAS RECIENTE
003800     05  FRSO-AVG-AMOUNT            PIC S9(9)V99 COMP-3.
003900     05  FRSO-UNUSUAL-LOC-SW        PIC X(01).
004000         88  FRSO-UBIC-INUSUAL                VALUE 'Y'.
004100         88  FRSO-UBIC-USUAL                   VALUE 'N'.
004200     05  FRSO-SUCCESS-SW            PIC X(01).
004300         88  FRSO-TXN-EXITOSA                  VALUE 'Y'.
004400         88  FRSO-TXN-FALLIDA                   VALUE 'N'.
004500******************************************************************
004600*   GANCHOS DE PRUEBA (VER BANNER ARRIBA) - NO SON DE NEGOCIO    *
004700******************************************************************
004800     05  FRSO-NOISE-SEED            PIC 9(02).
004900*        SUSTITUYE EL RUIDO ALEATORIO [0,14] DEL MODELO ML
005000*        SIMULADO DE TLFR1D01
005100     05  FRSO-DEVICE-ANOM-SW        PIC X(01).
005200*        SUSTITUYE EL 10% ALEATORIO DEL FACTOR DISPOSITIVO DE
005300*        TLFR2D01
005400     05  FRSO-IP-MISMATCH-SW        PIC X(01).
005500*        SUSTITUYE EL 5% ALEATORIO DEL FACTOR GEOLOCALIZACION IP
005600*        DE TLFR2D01
005700     05  FILLER                     PIC X(08).
