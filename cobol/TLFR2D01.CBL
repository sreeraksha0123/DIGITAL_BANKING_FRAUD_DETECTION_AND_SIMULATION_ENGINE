000100******************************************************************
000200* FECHA       : 02/06/1989                                       *
000300* PROGRAMADOR : J. M. CHAVEZ H. (JMCH)                           *
000400* APLICACION  : TARJETA CREDITO/INSTITUCIONAL                    *
000500* PROGRAMA    : TLFR2D01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR AVANZADO DE DETECCION DE FRAUDE. EVALUA    *
000800*             : CADA SOLICITUD CONTRA UN MOTOR DE REGLAS         *
000900*             : PONDERADO, UN MODELO DE SCORING SIMULADO Y LOS   *
001000*             : ESCENARIOS DE SOBREESCRITURA, DERIVA EL ESTADO   *
001100*             : DE APROBACION Y EMITE ALERTA Y METRICAS          *
001200* ARCHIVOS    : TXNSOLIC=C, TXNMAEST=A, BITACORA=A, ALERTAS=A    *
001300*             : ANALISIS=A                                       *
001400* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600* BPM/RATIONAL: 093077                                           *
001700* NOMBRE      : MOTOR AVANZADO DE FRAUDE - LOTE DIARIO           *
001800* DESCRIPCION : MANTENIMIENTO                                    *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.    TLFR2D01.
002200 AUTHOR.        J. M. CHAVEZ H.
002300 INSTALLATION.  BANCO INDUSTRIAL - DEPTO. SISTEMAS TARJETA.
002400 DATE-WRITTEN.  02/06/1989.
002500 DATE-COMPILED.
002600 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
002700******************************************************************
002800*                    B I T A C O R A   D E   C A M B I O S       *
002900******************************************************************
003000* 02/06/1989 JMCH  SOL-89051  VERSION ORIGINAL. MOTOR DE REGLAS  *
003100*                             PONDERADO CON SEIS FACTORES Y      *
003200*                             MODELO SIMULADO DE SIETE FACTORES. *
003300* 15/02/1991 RHL   BPM-91019  SE AGREGAN REGLAS DE ESCENARIOS DE *
003400*                             VELOCIDAD Y UBICACION QUE FUERZAN  *
003500*                             EL NIVEL DE RIESGO DE LA SOLICITUD.*
003600* 28/08/1992 RHL   SOL-92144  SE AGREGA EL MOTOR SIMPLE (SEGUNDO *
003700*                             CALIFICADOR DE REFERENCIA) A LA    *
003800*                             BITACORA DE AUDITORIA.             *
003900* 09/04/1994 JMCH  BPM-94061  SE AGREGA LA DERIVACION DE ESTADO  *
004000*                             DE APROBACION POR NIVEL DE RIESGO. *
004100* 17/10/1995 JMCH  SOL-95188  SE AGREGA EL RESUMEN DE METRICAS   *
004200*                             DE TABLERO AL CIERRE DE LA CORRIDA.*
004300* 30/11/1998 DELC  Y2K-98317  REVISION DE VENTANA DE SIGLO PARA  *
004400*                             ACCEPT FROM DATE (AAMMDD); SE      *
004500*                             ASUME SIGLO 20 PARA AA >= 50 Y     *
004600*                             SIGLO 21 PARA AA < 50.             *
004700* 21/01/1999 DELC  Y2K-99009  PRUEBAS DE PASO DE SIGLO SOBRE     *
004800*                             LOS REDEFINES DE SELLO DE TIEMPO.  *
004900*                             SIN HALLAZGOS.                     *
005000* 14/09/2002 PQX   REQ-04455  SE CORRIGE EL FACTOR DE UBICACION  *
005100*                             DEL MOTOR DE REGLAS PARA USAR      *
005200*                             COMPARACION POR SUBCADENA SOBRE EL *
005300*                             PAIS, NO IGUALDAD EXACTA.          *
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900*    UPSI-0 RESERVADO, SIN USO ACTUAL EN ESTE PROGRAMA
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200******************************************************************
006300*              A R C H I V O S   D E   E N T R A D A
006400******************************************************************
006500     SELECT TXNSOLIC ASSIGN TO TXNSOLIC
006600            ORGANIZATION  IS LINE SEQUENTIAL
006700            FILE STATUS   IS FS-TXNSOLIC.
006800
006900     SELECT TXNMAEST ASSIGN TO TXNMAEST
007000            ORGANIZATION  IS RELATIVE
007100            ACCESS        IS DYNAMIC
007200            RELATIVE KEY  IS WKS-TXNMAEST-REL
007300            FILE STATUS   IS FS-TXNMAEST
007400                             FSE-TXNMAEST.
007500******************************************************************
007600*              A R C H I V O S   D E   S A L I D A
007700******************************************************************
007800     SELECT BITACORA ASSIGN TO BITACORA
007900            ORGANIZATION  IS LINE SEQUENTIAL
008000            FILE STATUS   IS FS-BITACORA.
008100
008200     SELECT ALERTAS ASSIGN TO ALERTAS
008300            ORGANIZATION  IS LINE SEQUENTIAL
008400            FILE STATUS   IS FS-ALERTAS.
008500
008600     SELECT ANALISIS ASSIGN TO ANALISIS
008700            ORGANIZATION  IS LINE SEQUENTIAL
008800            FILE STATUS   IS FS-ANALISIS.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200*1 -->SOLICITUDES DE TRANSACCION A EVALUAR (ENTRADA DEL DIA)
009300 FD TXNSOLIC.
009400     COPY FRTXSOL.
009500*2 -->MAESTRO DE TRANSACCIONES EVALUADAS (COMPARTIDO CON TLFR1D01)
009600 FD TXNMAEST.
009700     COPY FRTXMAE.
009800*3 -->BITACORA DE AUDITORIA, SE ANEXA A LA DE TLFR1D01
009900 FD BITACORA.
010000     COPY FRBITAC.
010100*4 -->REPORTE DE ALERTA DE FRAUDE, ARCHIVO PROPIO DE ESTE MOTOR
010200 FD ALERTAS.
010300 01  REG-ALERTAS                    PIC X(80).
010400*5 -->RESUMEN DE METRICAS, SE ANEXA AL DE TLFR1D01
010500 FD ANALISIS.
010600 01  REG-ANALISIS                   PIC X(80).
010700
010800 WORKING-STORAGE SECTION.
010900******************************************************************
011000*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
011100******************************************************************
011200 01 WKS-FS-STATUS.
011300    02 WKS-STATUS.
011400       04 FS-TXNMAEST            PIC 9(02) VALUE ZEROES.
011500       04 FSE-TXNMAEST.
011600          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011700          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011800          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011900       04 PROGRAMA               PIC X(08) VALUE SPACES.
012000       04 ARCHIVO                PIC X(08) VALUE SPACES.
012100       04 ACCION                 PIC X(10) VALUE SPACES.
012200       04 LLAVE                  PIC X(32) VALUE SPACES.
012300    02 FS-TXNSOLIC               PIC 9(02) VALUE ZEROES.
012400    02 FS-BITACORA               PIC 9(02) VALUE ZEROES.
012500    02 FS-ALERTAS                PIC 9(02) VALUE ZEROES.
012600    02 FS-ANALISIS               PIC 9(02) VALUE ZEROES.
012700    02 FS-CICLO                  PIC 9(02) COMP VALUE ZEROES.
012800******************************************************************
012900*                 AREA DE TRABAJO DE LA SOLICITUD                *
013000******************************************************************
013100    02 FRSO-SOLICITUD.
013200       COPY FRTXSOL.
013300    02 FRRE-RESULTADO.
013400       COPY FRTXRES.
013500 77 WKS-TXNMAEST-REL              PIC 9(06) COMP VALUE ZEROS.
013600 77 WKS-SIG-REL-TXN               PIC 9(06) COMP VALUE ZEROS.
013700******************************************************************
013800*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
013900******************************************************************
014000 01 WKS-FLAGS.
014100    02 WKS-FIN-SOLICITUDES        PIC 9(01) VALUE ZEROES.
014200       88 FIN-SOLICITUDES                   VALUE 1.
014300    02 WKS-FIN-CUENTEO-MAESTRO    PIC 9(01) VALUE ZEROES.
014400       88 FIN-CUENTEO-MAESTRO               VALUE 1.
014500    02 WKS-CTA-VALIDA-SW          PIC X(01) VALUE 'Y'.
014600       88 WKS-CTA-INVALIDA                  VALUE 'N'.
014700    02 WKS-ESCENARIO-SW           PIC X(01) VALUE 'N'.
014800       88 WKS-HAY-ESCENARIO                 VALUE 'Y'.
014900 77 WKS-ESTADO-TXN                PIC X(10) VALUE SPACES.
015000 77 WKS-APROBACION                PIC X(15) VALUE SPACES.
015100 77 WKS-TRIG-PTR                  PIC 9(04) COMP VALUE 1.
015200 77 WKS-SIM-TRIG-PTR              PIC 9(04) COMP VALUE 1.
015300 01 WKS-COUNTRY-UPPER             PIC X(30) VALUE SPACES.
015400 01 WKS-CITY-UPPER                PIC X(50) VALUE SPACES.
015500 77 WKS-TALLY                     PIC 9(04) COMP VALUE ZEROS.
015600 01 WKS-MASCARA                   PIC Z,ZZZ,ZZ9 VALUE ZEROES.
015700 01 WKS-MASCARA-MONTO        PIC Z,ZZZ,ZZZ,ZZ9.99 VALUE ZEROES.
015800 01 WKS-MASCARA-SCORE             PIC ZZ9.99 VALUE ZEROES.
015900 01 WKS-MASCARA-TASA              PIC Z9.99 VALUE ZEROES.
016000******************************************************************
016100*       A R E A   D E   T R A B A J O   D E L   M O T O R        *
016200*       D E   R E G L A S   P O N D E R A D O                    *
016300******************************************************************
016400 01 WKS-REGLA-AVANZADA.
016500    02 WKS-FACTOR-MONTO           PIC 9(03) COMP VALUE ZEROS.
016600    02 WKS-FACTOR-TIPO            PIC 9(03) COMP VALUE ZEROS.
016700    02 WKS-FACTOR-UBICACION       PIC 9(03) COMP VALUE ZEROS.
016800    02 WKS-FACTOR-HORARIO         PIC 9(03) COMP VALUE ZEROS.
016900    02 WKS-FACTOR-VELOCIDAD       PIC 9(03) COMP VALUE ZEROS.
017000    02 WKS-FACTOR-ANOM-UBIC       PIC 9(03) COMP VALUE ZEROS.
017100 01 WKS-REGLA-AVANZADA-R REDEFINES WKS-REGLA-AVANZADA.
017200    02 WKS-FACTORES-REGLA  OCCURS 6 TIMES  PIC 9(03) COMP.
017300******************************************************************
017400*       A R E A   D E   T R A B A J O   D E L   M O D E L O      *
017500*       D E   S C O R I N G   S I M U L A D O                    *
017600******************************************************************
017700 01 WKS-ML-AVANZADO.
017800    02 WKS-FACTOR-DESV-MONTO      PIC 9(03) COMP VALUE ZEROS.
017900    02 WKS-FACTOR-DESPL-UBIC      PIC 9(03) COMP VALUE ZEROS.
018000    02 WKS-FACTOR-TEMPORAL        PIC 9(03) COMP VALUE ZEROS.
018100    02 WKS-FACTOR-DISPOSITIVO     PIC 9(03) COMP VALUE ZEROS.
018200    02 WKS-FACTOR-VEL-ML          PIC 9(03) COMP VALUE ZEROS.
018300    02 WKS-FACTOR-CATEGORIA       PIC 9(03) COMP VALUE ZEROS.
018400    02 WKS-FACTOR-GEOLOC-IP       PIC 9(03) COMP VALUE ZEROS.
018500 01 WKS-ML-AVANZADO-R REDEFINES WKS-ML-AVANZADO.
018600    02 WKS-FACTORES-ML      OCCURS 7 TIMES  PIC 9(03) COMP.
018700 01 WKS-RATIO-MONTO               PIC 9(05)V99 COMP-3 VALUE ZEROS.
018800*    UNICO CAMPO EMPACADO DE ESTE PROGRAMA; LOS DEMAS MONTOS SE
018900*    MANEJAN EN DISPLAY POR CONSISTENCIA CON LOS LAYOUTS
019000*    EXISTENTES. ESTE CAMPO SOLO GUARDA EL COCIENTE MONTO/
019100*    PROMEDIO DE TRABAJO Y NO SE MUEVE A NINGUN CAMPO DE ARCHIVO
019200 01 WKS-MOTOR-SIMPLE.
019300    02 WKS-SIMPLE-SCORE            PIC 9(03) COMP VALUE ZEROS.
019400    02 WKS-SIMPLE-RAZON            PIC X(80) VALUE SPACES.
019500******************************************************************
019600*          F E C H A   Y   H O R A   D E L   S I S T E M A       *
019700******************************************************************
019800 01 WKS-FECHA-CORTA               PIC 9(06) VALUE ZEROS.
019900 01 WKS-FECHA-CORTA-R REDEFINES WKS-FECHA-CORTA.
020000    02 WKS-FC-ANO                 PIC 9(02).
020100    02 WKS-FC-MES                 PIC 9(02).
020200    02 WKS-FC-DIA                 PIC 9(02).
020300 01 WKS-FECHA-HOY                 PIC 9(08) VALUE ZEROS.
020400 01 WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
020500    02 WKS-FH-ANO                 PIC 9(04).
020600    02 WKS-FH-MES                 PIC 9(02).
020700    02 WKS-FH-DIA                 PIC 9(02).
020800 01 WKS-HORA-SISTEMA              PIC 9(08) VALUE ZEROS.
020900 01 WKS-HORA-SISTEMA-R REDEFINES WKS-HORA-SISTEMA.
021000    02 WKS-HS-HORA                PIC 9(02).
021100    02 WKS-HS-MIN                 PIC 9(02).
021200    02 WKS-HS-SEG                 PIC 9(02).
021300    02 WKS-HS-CEN                 PIC 9(02).
021400 01 WKS-SELLO-TIEMPO-ACTUAL       PIC X(19) VALUE SPACES.
021500 01 WKS-SELLO-ACTUAL-R REDEFINES WKS-SELLO-TIEMPO-ACTUAL.
021600    02 WKS-ST-ANO                 PIC X(04).
021700    02 FILLER                     PIC X(01).
021800    02 WKS-ST-MES                 PIC X(02).
021900    02 FILLER                     PIC X(01).
022000    02 WKS-ST-DIA                 PIC X(02).
022100    02 FILLER                     PIC X(01).
022200    02 WKS-ST-HORA                PIC X(02).
022300    02 FILLER                     PIC X(01).
022400    02 WKS-ST-MIN                 PIC X(02).
022500    02 FILLER                     PIC X(01).
022600    02 WKS-ST-SEG                 PIC X(02).
022700******************************************************************
022800*         C A M P O S   D E   B I T A C O R A   D E   E V E N T  *
022900******************************************************************
023000 01 WKS-BIT-ENTITY-TYPE           PIC X(12) VALUE SPACES.
023100 01 WKS-BIT-ENTITY-ID             PIC X(30) VALUE SPACES.
023200 01 WKS-BIT-ACTION                PIC X(15) VALUE SPACES.
023300 01 WKS-BIT-DESC                  PIC X(200) VALUE SPACES.
023400 01 WKS-BIT-IP                    PIC X(45) VALUE SPACES.
023500******************************************************************
023600*          C O N T A D O R E S   D E   E S T A D I S T I C A S  *
023700******************************************************************
023800 77 WKS-TOTAL-TXN                 PIC 9(09) COMP VALUE ZEROS.
023900 77 WKS-FRAUD-TXN                 PIC 9(09) COMP VALUE ZEROS.
024000 77 WKS-HIGH-CNT                  PIC 9(09) COMP VALUE ZEROS.
024100 77 WKS-MEDIUM-CNT                PIC 9(09) COMP VALUE ZEROS.
024200 77 WKS-LOW-CNT                   PIC 9(09) COMP VALUE ZEROS.
024300 77 WKS-FAILED-CNT                PIC 9(09) COMP VALUE ZEROS.
024400 77 WKS-SUMA-SCORE-FRAUDE         PIC 9(11) COMP VALUE ZEROS.
024500 77 WKS-SUMA-MONTO-BLOQ           PIC S9(11)V99 VALUE ZEROS.
024600 01 FRME-METRICAS.
024700    COPY FRMETRE.
024800******************************************************************
024900 PROCEDURE DIVISION.
025000******************************************************************
025100*               S E C C I O N    P R I N C I P A L
025200******************************************************************
025300 000-MAIN SECTION.
025400     PERFORM ABRIR-ARCHIVOS
025500     PERFORM CUENTEO-TABLA-MAESTRO
025600     PERFORM INICIALIZA-FECHA-SISTEMA
025700     PERFORM PROCESA-SOLICITUDES UNTIL FIN-SOLICITUDES
025800     PERFORM METRICAS
025900     PERFORM CERRAR-ARCHIVOS
026000     STOP RUN.
026100 000-MAIN-E. EXIT.
026200
026300*APERTURA Y VALIDACION FSE DE ARCHIVOS
026400 ABRIR-ARCHIVOS SECTION.
026500     MOVE 'TLFR2D01' TO PROGRAMA
026600     OPEN INPUT TXNSOLIC
026700     OPEN I-O   TXNMAEST
026800     OPEN EXTEND BITACORA ALERTAS ANALISIS
026900
027000     IF FS-TXNSOLIC NOT = 0
027100        DISPLAY '*** ERROR AL ABRIR TXNSOLIC, STATUS: '
027200                FS-TXNSOLIC
027300        MOVE 91 TO RETURN-CODE
027400        PERFORM CERRAR-ARCHIVOS
027500        STOP RUN
027600     END-IF
027700
027800     IF FS-TXNMAEST = 97
027900        MOVE ZEROS TO FS-TXNMAEST
028000     END-IF
028100
028200     MOVE 'OPEN'   TO ACCION
028300     MOVE SPACES   TO LLAVE
028400     IF FS-TXNMAEST NOT = 0
028500        PERFORM FILE-STATUS-EXTENDED
028600     END-IF.
028700 ABRIR-ARCHIVOS-E. EXIT.
028800
028900******************************************************************
029000*     C U E N T E O   D E L   M A E S T R O   D E   T R A N S    *
029100******************************************************************
029200 CUENTEO-TABLA-MAESTRO SECTION.
029300     MOVE ZEROS TO WKS-SIG-REL-TXN WKS-FIN-CUENTEO-MAESTRO
029400     PERFORM CUENTEO-TABLA-MAESTRO-LOTE
029500             UNTIL FIN-CUENTEO-MAESTRO.
029600 CUENTEO-TABLA-MAESTRO-E. EXIT.
029700
029800 CUENTEO-TABLA-MAESTRO-LOTE SECTION.
029900     READ TXNMAEST NEXT RECORD
030000        AT END
030100           MOVE 1 TO WKS-FIN-CUENTEO-MAESTRO
030200        NOT AT END
030300           ADD 1 TO WKS-SIG-REL-TXN
030400     END-READ.
030500 CUENTEO-TABLA-MAESTRO-LOTE-E. EXIT.
030600
030700******************************************************************
030800*        I N I C I A L I Z A C I O N   D E   F E C H A           *
030900******************************************************************
031000 INICIALIZA-FECHA-SISTEMA SECTION.
031100     ACCEPT WKS-FECHA-CORTA FROM DATE
031200     ACCEPT WKS-HORA-SISTEMA FROM TIME
031300     IF WKS-FC-ANO < 50
031400        COMPUTE WKS-FH-ANO = 2000 + WKS-FC-ANO
031500     ELSE
031600        COMPUTE WKS-FH-ANO = 1900 + WKS-FC-ANO
031700     END-IF
031800     MOVE WKS-FC-MES TO WKS-FH-MES
031900     MOVE WKS-FC-DIA TO WKS-FH-DIA
032000     MOVE WKS-FH-ANO  TO WKS-ST-ANO
032100     MOVE WKS-FH-MES  TO WKS-ST-MES
032200     MOVE WKS-FH-DIA  TO WKS-ST-DIA
032300     MOVE WKS-HS-HORA TO WKS-ST-HORA
032400     MOVE WKS-HS-MIN  TO WKS-ST-MIN
032500     MOVE WKS-HS-SEG  TO WKS-ST-SEG.
032600 INICIALIZA-FECHA-SISTEMA-E. EXIT.
032700
032800******************************************************************
032900*     C I C L O   P R I N C I P A L   D E   S O L I C I T U D    *
033000******************************************************************
033100 PROCESA-SOLICITUDES SECTION.
033200     PERFORM LEE-SOLICITUD
033300     IF NOT FIN-SOLICITUDES
033400        PERFORM INICIALIZA-FECHA-SISTEMA
033500        ADD 1 TO WKS-TOTAL-TXN
033600        PERFORM VALIDA-CUENTA
033700        IF WKS-CTA-INVALIDA
033800           PERFORM REGISTRA-CUENTA-INVALIDA
033900           ADD 1 TO WKS-FAILED-CNT
034000        ELSE
034100           PERFORM NORMALIZA-SOLICITUD
034200           PERFORM EVALUA-ESCENARIOS
034300           IF NOT WKS-HAY-ESCENARIO
034400              PERFORM EVALUA-REGLAS-AVANZADO
034500              PERFORM DERIVA-ESTADO-RIESGO
034600           END-IF
034700           PERFORM EVALUA-SIMPLE
034800           PERFORM DERIVA-APROBACION
034900           PERFORM GRABA-TRANSACCION
035000           IF FRRE-RIESGO-ALTO OR FRRE-RIESGO-MEDIO
035100              PERFORM EMITE-ALERTA
035200           END-IF
035300           PERFORM ESCRIBE-BITACORA
035400           PERFORM ACUMULA-TOTALES
035500        END-IF
035600     END-IF.
035700 PROCESA-SOLICITUDES-E. EXIT.
035800
035900 LEE-SOLICITUD SECTION.
036000     READ TXNSOLIC
036100        AT END
036200           MOVE 1 TO WKS-FIN-SOLICITUDES
036300     END-READ.
036400 LEE-SOLICITUD-E. EXIT.
036500
036600******************************************************************
036700*   V A L I D A C I O N   D E   N U M E R O   D E   C U E N T A  *
036800******************************************************************
036900 VALIDA-CUENTA SECTION.
037000     IF FRSO-ACCOUNT-ID = SPACES
037100        MOVE 'N' TO WKS-CTA-VALIDA-SW
037200     ELSE
037300        MOVE 'Y' TO WKS-CTA-VALIDA-SW
037400     END-IF.
037500 VALIDA-CUENTA-E. EXIT.
037600
037700 REGISTRA-CUENTA-INVALIDA SECTION.
037800     MOVE 'TRANSACTION'       TO WKS-BIT-ENTITY-TYPE
037900     MOVE FRSO-TRANSACTION-ID TO WKS-BIT-ENTITY-ID
038000     MOVE 'VALIDATION'        TO WKS-BIT-ACTION
038100     MOVE 'Missing account number, rejected'
038200                              TO WKS-BIT-DESC
038300     MOVE FRSO-IP-ADDRESS     TO WKS-BIT-IP
038400     PERFORM ESCRIBE-BITACORA-EVENTO.
038500 REGISTRA-CUENTA-INVALIDA-E. EXIT.
038600
038700******************************************************************
038800*        N O R M A L I Z A C I O N   D E   L A   S O L I C I T   *
038900******************************************************************
039000 NORMALIZA-SOLICITUD SECTION.
039100     INSPECT FRSO-TRANSACTION-TYPE
039200             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
039300                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
039400     IF FRSO-TRANSACTION-TYPE = SPACES
039500        MOVE 'TRANSFER' TO FRSO-TRANSACTION-TYPE
039600     END-IF
039700     MOVE 1      TO WKS-TRIG-PTR
039800     MOVE 1      TO WKS-SIM-TRIG-PTR
039900     MOVE SPACES TO FRRE-TRIGGERS WKS-SIMPLE-RAZON
040000     MOVE FRSO-COUNTRY TO WKS-COUNTRY-UPPER
040100     INSPECT WKS-COUNTRY-UPPER
040200             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
040300                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
040400     MOVE FRSO-CITY TO WKS-CITY-UPPER
040500     INSPECT WKS-CITY-UPPER
040600             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
040700                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
040800 NORMALIZA-SOLICITUD-E. EXIT.
040900
041000******************************************************************
041100*        E S C E N A R I O S   D E   E X C E P C I O N           *
041200******************************************************************
041300 EVALUA-ESCENARIOS SECTION.
041400     MOVE 'N' TO WKS-ESCENARIO-SW
041500     EVALUATE TRUE
041600        WHEN FRSO-TXN-COUNT-HR > 15 AND FRSO-AMOUNT > 50000
041700           MOVE 90        TO FRRE-FINAL-SCORE
041800           MOVE 'HIGH  '  TO FRRE-RISK-LEVEL
041900           MOVE SPACES    TO FRRE-TRIGGERS
042000           STRING 'High transaction velocity combined with '
042100                  'large amount (VELOCITY_ATTACK)'
042200                  DELIMITED BY SIZE INTO FRRE-TRIGGERS
042300           END-STRING
042400           MOVE 'Y' TO WKS-ESCENARIO-SW
042500        WHEN FRSO-UNUSUAL-LOC-SW = 'Y' AND
042600             FRSO-COUNTRY NOT = SPACES AND
042700             WKS-COUNTRY-UPPER NOT = 'INDIA'
042800           MOVE 85        TO FRRE-FINAL-SCORE
042900           MOVE 'HIGH  '  TO FRRE-RISK-LEVEL
043000           MOVE SPACES    TO FRRE-TRIGGERS
043100           STRING 'Transaction from unusual foreign '
043200                  'location (FOREIGN_LOCATION)'
043300                  DELIMITED BY SIZE INTO FRRE-TRIGGERS
043400           END-STRING
043500           MOVE 'Y' TO WKS-ESCENARIO-SW
043600        WHEN FRSO-SUCCESS-SW = 'N' AND FRSO-TXN-COUNT-HR > 10
043700           MOVE 60        TO FRRE-FINAL-SCORE
043800           MOVE 'MEDIUM' TO FRRE-RISK-LEVEL
043900           MOVE SPACES    TO FRRE-TRIGGERS
044000           STRING 'Repeated failed transactions detected '
044100                  '(REPEATED_FAILURES)'
044200                  DELIMITED BY SIZE INTO FRRE-TRIGGERS
044300           END-STRING
044400           MOVE 'Y' TO WKS-ESCENARIO-SW
044500        WHEN OTHER
044600           MOVE 'N' TO WKS-ESCENARIO-SW
044700     END-EVALUATE
044800
044900     IF WKS-HAY-ESCENARIO
045000        MOVE ZEROS TO FRRE-RULE-SCORE FRRE-ML-SCORE
045100        IF FRRE-RISK-LEVEL NOT = 'LOW   '
045200           MOVE 'Y' TO FRRE-FRAUD-SW
045300        ELSE
045400           MOVE 'N' TO FRRE-FRAUD-SW
045500        END-IF
045600     END-IF.
045700 EVALUA-ESCENARIOS-E. EXIT.
045800
045900******************************************************************
046000*      M O T O R   D E   R E G L A S   P O N D E R A D O         *
046100******************************************************************
046200 EVALUA-REGLAS-AVANZADO SECTION.
046300     PERFORM FACTOR-MONTO
046400     PERFORM FACTOR-TIPO
046500     PERFORM FACTOR-UBICACION
046600     PERFORM FACTOR-HORARIO
046700     PERFORM FACTOR-VELOCIDAD
046800     PERFORM FACTOR-ANOMALIA-UBIC
046900
047000     MOVE ZEROS TO FRRE-RULE-SCORE
047100     PERFORM SUMA-FACTORES-REGLA
047200             VARYING WKS-TALLY FROM 1 BY 1 UNTIL WKS-TALLY > 6
047300
047400     IF FRRE-RULE-SCORE > 100
047500        MOVE 100 TO FRRE-RULE-SCORE
047600     END-IF
047700
047800     PERFORM EVALUA-ML-AVANZADO.
047900 EVALUA-REGLAS-AVANZADO-E. EXIT.
048000
048100 SUMA-FACTORES-REGLA SECTION.
048200     ADD WKS-FACTORES-REGLA (WKS-TALLY) TO FRRE-RULE-SCORE.
048300 SUMA-FACTORES-REGLA-E. EXIT.
048400
048500 FACTOR-MONTO SECTION.
048600     EVALUATE TRUE
048700        WHEN FRSO-AMOUNT > 200000  MOVE 25 TO WKS-FACTOR-MONTO
048800        WHEN FRSO-AMOUNT > 100000  MOVE 20 TO WKS-FACTOR-MONTO
048900        WHEN FRSO-AMOUNT >  50000  MOVE 15 TO WKS-FACTOR-MONTO
049000        WHEN FRSO-AMOUNT >  20000  MOVE 10 TO WKS-FACTOR-MONTO
049100        WHEN FRSO-AMOUNT >  10000  MOVE  5 TO WKS-FACTOR-MONTO
049200        WHEN FRSO-AMOUNT >   5000  MOVE  2 TO WKS-FACTOR-MONTO
049300        WHEN OTHER                 MOVE  0 TO WKS-FACTOR-MONTO
049400     END-EVALUATE
049500     IF WKS-FACTOR-MONTO > 0
049600        PERFORM AGREGA-SEPARADOR-MOTIVO
049700        STRING 'Amount-based risk factor'
049800               DELIMITED BY SIZE INTO FRRE-TRIGGERS
049900               WITH POINTER WKS-TRIG-PTR
050000        END-STRING
050100     END-IF.
050200 FACTOR-MONTO-E. EXIT.
050300
050400 FACTOR-TIPO SECTION.
050500     EVALUATE TRUE
050600        WHEN FRSO-TRANSACTION-TYPE = 'INTERNATIONAL'
050700           MOVE 20 TO WKS-FACTOR-TIPO
050800        WHEN FRSO-TRANSACTION-TYPE = 'TRANSFER'
050900           MOVE 12 TO WKS-FACTOR-TIPO
051000        WHEN FRSO-TRANSACTION-TYPE = 'ONLINE'
051100           MOVE  8 TO WKS-FACTOR-TIPO
051200        WHEN FRSO-TRANSACTION-TYPE = 'CARD'
051300           MOVE  3 TO WKS-FACTOR-TIPO
051400        WHEN OTHER
051500           MOVE  0 TO WKS-FACTOR-TIPO
051600    END-EVALUATE
051700     IF WKS-FACTOR-TIPO > 0
051800        PERFORM AGREGA-SEPARADOR-MOTIVO
051900        STRING 'Transaction type risk factor'
052000               DELIMITED BY SIZE INTO FRRE-TRIGGERS
052100               WITH POINTER WKS-TRIG-PTR
052200        END-STRING
052300     END-IF.
052400 FACTOR-TIPO-E. EXIT.
052500
052600 FACTOR-UBICACION SECTION.
052700     MOVE ZEROS TO WKS-FACTOR-UBICACION
052800     IF WKS-COUNTRY-UPPER = SPACES
052900        MOVE 0 TO WKS-FACTOR-UBICACION
053000     ELSE
053100        PERFORM BUSCA-PAIS-ALTO-RIESGO
053200        IF WKS-FACTOR-UBICACION = 0
053300           PERFORM BUSCA-PAIS-MEDIO-RIESGO
053400        END-IF
053500        IF WKS-FACTOR-UBICACION = 0
053600           PERFORM BUSCA-PAIS-BAJO-RIESGO
053700        END-IF
053800        IF WKS-FACTOR-UBICACION = 0
053900           MOVE 5 TO WKS-FACTOR-UBICACION
054000        END-IF
054100     END-IF
054200     IF WKS-FACTOR-UBICACION > 0
054300        PERFORM AGREGA-SEPARADOR-MOTIVO
054400        STRING 'Unusual location risk factor'
054500               DELIMITED BY SIZE INTO FRRE-TRIGGERS
054600               WITH POINTER WKS-TRIG-PTR
054700        END-STRING
054800     END-IF.
054900 FACTOR-UBICACION-E. EXIT.
055000
055100 BUSCA-PAIS-ALTO-RIESGO SECTION.
055200     MOVE ZEROS TO WKS-TALLY
055300     INSPECT WKS-COUNTRY-UPPER TALLYING WKS-TALLY
055400             FOR ALL 'RUSSIA'
055500     IF WKS-TALLY = 0
055600        INSPECT WKS-COUNTRY-UPPER TALLYING WKS-TALLY
055700                FOR ALL 'CHINA'
055800     END-IF
055900     IF WKS-TALLY = 0
056000        INSPECT WKS-COUNTRY-UPPER TALLYING WKS-TALLY
056100                FOR ALL 'NIGERIA'
056200     END-IF
056300     IF WKS-TALLY = 0
056400        INSPECT WKS-COUNTRY-UPPER TALLYING WKS-TALLY
056500                FOR ALL 'PAKISTAN'
056600     END-IF
056700     IF WKS-TALLY = 0
056800        INSPECT WKS-COUNTRY-UPPER TALLYING WKS-TALLY
056900                FOR ALL 'PHILIPPINES'
057000     END-IF
057100     IF WKS-TALLY = 0
057200        INSPECT WKS-COUNTRY-UPPER TALLYING WKS-TALLY
057300                FOR ALL 'INDIA'
057400     END-IF
057500     IF WKS-TALLY > 0
057600        MOVE 15 TO WKS-FACTOR-UBICACION
057700     END-IF.
057800 BUSCA-PAIS-ALTO-RIESGO-E. EXIT.
057900
058000 BUSCA-PAIS-MEDIO-RIESGO SECTION.
058100     MOVE ZEROS TO WKS-TALLY
058200     INSPECT WKS-COUNTRY-UPPER TALLYING WKS-TALLY
058300             FOR ALL 'BRAZIL'
058400     IF WKS-TALLY = 0
058500        INSPECT WKS-COUNTRY-UPPER TALLYING WKS-TALLY
058600                FOR ALL 'TURKEY'
058700     END-IF
058800     IF WKS-TALLY = 0
058900        INSPECT WKS-COUNTRY-UPPER TALLYING WKS-TALLY
059000                FOR ALL 'INDONESIA'
059100     END-IF
059200     IF WKS-TALLY = 0
059300        INSPECT WKS-COUNTRY-UPPER TALLYING WKS-TALLY
059400                FOR ALL 'THAILAND'
059500     END-IF
059600     IF WKS-TALLY > 0
059700        MOVE 10 TO WKS-FACTOR-UBICACION
059800     END-IF.
059900 BUSCA-PAIS-MEDIO-RIESGO-E. EXIT.
060000
060100 BUSCA-PAIS-BAJO-RIESGO SECTION.
060200     MOVE ZEROS TO WKS-TALLY
060300     INSPECT WKS-COUNTRY-UPPER TALLYING WKS-TALLY
060400             FOR ALL 'USA'
060500     IF WKS-TALLY = 0
060600        INSPECT WKS-COUNTRY-UPPER TALLYING WKS-TALLY
060700                FOR ALL 'CANADA'
060800     END-IF
060900     IF WKS-TALLY = 0
061000        INSPECT WKS-COUNTRY-UPPER TALLYING WKS-TALLY
061100                FOR ALL 'UK'
061200     END-IF
061300     IF WKS-TALLY = 0
061400        INSPECT WKS-COUNTRY-UPPER TALLYING WKS-TALLY
061500                FOR ALL 'UNITED KINGDOM'
061600     END-IF
061700     IF WKS-TALLY > 0
061800        MOVE 1 TO WKS-FACTOR-UBICACION
061900     END-IF.
062000 BUSCA-PAIS-BAJO-RIESGO-E. EXIT.
062100
062200 FACTOR-HORARIO SECTION.
062300     IF FRSO-NIGHT-TIME-SW = 'Y'
062400        MOVE 10 TO WKS-FACTOR-HORARIO
062500     ELSE
062600        MOVE  0 TO WKS-FACTOR-HORARIO
062700     END-IF
062800     IF WKS-FACTOR-HORARIO > 0
062900        PERFORM AGREGA-SEPARADOR-MOTIVO
063000        STRING 'Off-hours timing risk factor'
063100               DELIMITED BY SIZE INTO FRRE-TRIGGERS
063200               WITH POINTER WKS-TRIG-PTR
063300        END-STRING
063400     END-IF.
063500 FACTOR-HORARIO-E. EXIT.
063600
063700 FACTOR-VELOCIDAD SECTION.
063800     EVALUATE TRUE
063900        WHEN FRSO-TXN-COUNT-HR > 10
064000           MOVE 15 TO WKS-FACTOR-VELOCIDAD
064100        WHEN FRSO-TXN-COUNT-HR >  7
064200           MOVE 12 TO WKS-FACTOR-VELOCIDAD
064300        WHEN FRSO-TXN-COUNT-HR >  5
064400           MOVE 10 TO WKS-FACTOR-VELOCIDAD
064500        WHEN FRSO-TXN-COUNT-HR >  3
064600           MOVE  5 TO WKS-FACTOR-VELOCIDAD
064700        WHEN OTHER
064800           MOVE  0 TO WKS-FACTOR-VELOCIDAD
064900     END-EVALUATE
065000     IF WKS-FACTOR-VELOCIDAD > 0
065100        PERFORM AGREGA-SEPARADOR-MOTIVO
065200        STRING 'High velocity risk factor'
065300               DELIMITED BY SIZE INTO FRRE-TRIGGERS
065400               WITH POINTER WKS-TRIG-PTR
065500        END-STRING
065600     END-IF.
065700 FACTOR-VELOCIDAD-E. EXIT.
065800
065900 FACTOR-ANOMALIA-UBIC SECTION.
066000     IF FRSO-UNUSUAL-LOC-SW = 'Y'
066100        MOVE 15 TO WKS-FACTOR-ANOM-UBIC
066200     ELSE
066300        MOVE  0 TO WKS-FACTOR-ANOM-UBIC
066400     END-IF
066500     IF WKS-FACTOR-ANOM-UBIC > 0
066600        PERFORM AGREGA-SEPARADOR-MOTIVO
066700        STRING 'Location anomaly risk factor'
066800               DELIMITED BY SIZE INTO FRRE-TRIGGERS
066900               WITH POINTER WKS-TRIG-PTR
067000        END-STRING
067100     END-IF.
067200 FACTOR-ANOMALIA-UBIC-E. EXIT.
067300
067400 AGREGA-SEPARADOR-MOTIVO SECTION.
067500     IF WKS-TRIG-PTR > 1
067600        STRING '; ' DELIMITED BY SIZE
067700               INTO FRRE-TRIGGERS
067800               WITH POINTER WKS-TRIG-PTR
067900        END-STRING
068000     END-IF.
068100 AGREGA-SEPARADOR-MOTIVO-E. EXIT.
068200
068300******************************************************************
068400*   M O D E L O   D E   S C O R I N G   S I M U L A D O   ( 7 )  *
068500******************************************************************
068600 EVALUA-ML-AVANZADO SECTION.
068700     PERFORM FACTOR-DESV-MONTO
068800     PERFORM FACTOR-DESPL-UBIC
068900     PERFORM FACTOR-TEMPORAL
069000     PERFORM FACTOR-DISPOSITIVO
069100     PERFORM FACTOR-VEL-ML
069200     PERFORM FACTOR-CATEGORIA
069300     PERFORM FACTOR-GEOLOC-IP
069400
069500     MOVE ZEROS TO FRRE-ML-SCORE
069600     PERFORM SUMA-FACTORES-ML
069700             VARYING WKS-TALLY FROM 1 BY 1 UNTIL WKS-TALLY > 7
069800
069900     IF FRRE-ML-SCORE > 100
070000        MOVE 100 TO FRRE-ML-SCORE
070100     END-IF.
070200 EVALUA-ML-AVANZADO-E. EXIT.
070300
070400 SUMA-FACTORES-ML SECTION.
070500     ADD WKS-FACTORES-ML (WKS-TALLY) TO FRRE-ML-SCORE.
070600 SUMA-FACTORES-ML-E. EXIT.
070700
070800 FACTOR-DESV-MONTO SECTION.
070900     MOVE ZEROS TO WKS-RATIO-MONTO
071000     IF FRSO-AVG-AMOUNT > 0
071100        COMPUTE WKS-RATIO-MONTO ROUNDED =
071200                FRSO-AMOUNT / FRSO-AVG-AMOUNT
071300     END-IF
071400     EVALUATE TRUE
071500        WHEN WKS-RATIO-MONTO >= 3.00
071600           MOVE 30 TO WKS-FACTOR-DESV-MONTO
071700        WHEN WKS-RATIO-MONTO >= 2.00
071800           MOVE 20 TO WKS-FACTOR-DESV-MONTO
071900        WHEN WKS-RATIO-MONTO >= 1.50
072000           MOVE 12 TO WKS-FACTOR-DESV-MONTO
072100        WHEN WKS-RATIO-MONTO >= 1.25
072200           MOVE  6 TO WKS-FACTOR-DESV-MONTO
072300        WHEN WKS-RATIO-MONTO >= 0.75
072400           MOVE  1 TO WKS-FACTOR-DESV-MONTO
072500        WHEN OTHER
072600           MOVE  0 TO WKS-FACTOR-DESV-MONTO
072700     END-EVALUATE.
072800 FACTOR-DESV-MONTO-E. EXIT.
072900
073000 FACTOR-DESPL-UBIC SECTION.
073100     MOVE ZEROS TO WKS-FACTOR-DESPL-UBIC
073200     IF FRSO-UNUSUAL-LOC-SW = 'Y'
073300        ADD 15 TO WKS-FACTOR-DESPL-UBIC
073400     END-IF
073500     IF WKS-COUNTRY-UPPER NOT = SPACES
073600        MOVE ZEROS TO WKS-TALLY
073700        INSPECT WKS-COUNTRY-UPPER TALLYING WKS-TALLY
073800                FOR ALL 'RUSSIA'
073900        IF WKS-TALLY = 0
074000           INSPECT WKS-COUNTRY-UPPER TALLYING WKS-TALLY
074100                   FOR ALL 'CHINA'
074200        END-IF
074300        IF WKS-TALLY = 0
074400           INSPECT WKS-COUNTRY-UPPER TALLYING WKS-TALLY
074500                   FOR ALL 'NIGERIA'
074600        END-IF
074700        IF WKS-TALLY = 0
074800           INSPECT WKS-COUNTRY-UPPER TALLYING WKS-TALLY
074900                   FOR ALL 'PAKISTAN'
075000        END-IF
075100        IF WKS-TALLY = 0
075200           INSPECT WKS-COUNTRY-UPPER TALLYING WKS-TALLY
075300                   FOR ALL 'PHILIPPINES'
075400        END-IF
075500        IF WKS-TALLY > 0
075600           ADD 10 TO WKS-FACTOR-DESPL-UBIC
075700        END-IF
075800     END-IF
075900     IF WKS-FACTOR-DESPL-UBIC > 25
076000        MOVE 25 TO WKS-FACTOR-DESPL-UBIC
076100     END-IF.
076200 FACTOR-DESPL-UBIC-E. EXIT.
076300
076400 FACTOR-TEMPORAL SECTION.
076500     IF FRSO-NIGHT-TIME-SW = 'Y'
076600        MOVE 20 TO WKS-FACTOR-TEMPORAL
076700     ELSE
076800        MOVE  0 TO WKS-FACTOR-TEMPORAL
076900     END-IF.
077000 FACTOR-TEMPORAL-E. EXIT.
077100
077200*    SUSTITUYE EL 10% ALEATORIO DEL FACTOR DISPOSITIVO ORIGINAL
077300*    POR UN INDICADOR SUMINISTRADO EN EL ARCHIVO DE ENTRADA
077400 FACTOR-DISPOSITIVO SECTION.
077500     IF FRSO-DEVICE-ANOM-SW = 'Y'
077600        MOVE 15 TO WKS-FACTOR-DISPOSITIVO
077700     ELSE
077800        MOVE  0 TO WKS-FACTOR-DISPOSITIVO
077900     END-IF.
078000 FACTOR-DISPOSITIVO-E. EXIT.
078100
078200 FACTOR-VEL-ML SECTION.
078300     EVALUATE TRUE
078400        WHEN FRSO-TXN-COUNT-HR > 8  MOVE 15 TO WKS-FACTOR-VEL-ML
078500        WHEN FRSO-TXN-COUNT-HR > 5  MOVE 10 TO WKS-FACTOR-VEL-ML
078600        WHEN FRSO-TXN-COUNT-HR > 3  MOVE  5 TO WKS-FACTOR-VEL-ML
078700        WHEN OTHER                  MOVE  0 TO WKS-FACTOR-VEL-ML
078800     END-EVALUATE.
078900 FACTOR-VEL-ML-E. EXIT.
079000
079100 FACTOR-CATEGORIA SECTION.
079200     EVALUATE TRUE
079300        WHEN FRSO-TRANSACTION-TYPE = 'INTERNATIONAL'
079400           MOVE 10 TO WKS-FACTOR-CATEGORIA
079500        WHEN FRSO-TRANSACTION-TYPE = 'TRANSFER'
079600           MOVE  7 TO WKS-FACTOR-CATEGORIA
079700        WHEN FRSO-TRANSACTION-TYPE = 'ONLINE'
079800           MOVE  6 TO WKS-FACTOR-CATEGORIA
079900        WHEN FRSO-TRANSACTION-TYPE = 'CARD'
080000           MOVE  2 TO WKS-FACTOR-CATEGORIA
080100        WHEN OTHER
080200           MOVE  0 TO WKS-FACTOR-CATEGORIA
080300     END-EVALUATE.
080400 FACTOR-CATEGORIA-E. EXIT.
080500
080600*    SUSTITUYE EL 5% ALEATORIO DEL FACTOR GEOLOCALIZACION IP
080700*    ORIGINAL POR UN INDICADOR SUMINISTRADO EN LA ENTRADA
080800 FACTOR-GEOLOC-IP SECTION.
080900     IF FRSO-IP-MISMATCH-SW = 'Y'
081000        MOVE 15 TO WKS-FACTOR-GEOLOC-IP
081100     ELSE
081200        MOVE  0 TO WKS-FACTOR-GEOLOC-IP
081300     END-IF.
081400 FACTOR-GEOLOC-IP-E. EXIT.
081500
081600******************************************************************
081700*        C L A S I F I C A C I O N   D E   R I E S G O           *
081800******************************************************************
081900*    LA CLASIFICACION DE RIESGO EN ESTE MOTOR SE BASA EN EL
082000*    SCORE DEL MOTOR DE REGLAS UNICAMENTE; EL SCORE DEL MODELO
082100*    SIMULADO QUEDA COMO DATO INFORMATIVO DEL MAESTRO, SIN
082200*    PESAR EN LA CLASIFICACION DE RIESGO FINAL
082300 DERIVA-ESTADO-RIESGO SECTION.
082400     MOVE FRRE-RULE-SCORE TO FRRE-FINAL-SCORE
082500     EVALUATE TRUE
082600        WHEN FRRE-FINAL-SCORE >= 60
082700           MOVE 'HIGH  '  TO FRRE-RISK-LEVEL
082800        WHEN FRRE-FINAL-SCORE >= 30
082900           MOVE 'MEDIUM' TO FRRE-RISK-LEVEL
083000        WHEN OTHER
083100           MOVE 'LOW   ' TO FRRE-RISK-LEVEL
083200     END-EVALUATE
083300     IF FRRE-RIESGO-ALTO OR FRRE-RIESGO-MEDIO
083400        MOVE 'Y' TO FRRE-FRAUD-SW
083500     ELSE
083600        MOVE 'N' TO FRRE-FRAUD-SW
083700     END-IF
083800     IF FRRE-RIESGO-BAJO
083900        MOVE ZEROS  TO FRRE-FINAL-SCORE
084000        MOVE SPACES TO FRRE-TRIGGERS
084100     END-IF.
084200 DERIVA-ESTADO-RIESGO-E. EXIT.
084300
084400******************************************************************
084500*   M O T O R   S I M P L E   ( C A L I F I C A D O R   R E F )  *
084600******************************************************************
084700 EVALUA-SIMPLE SECTION.
084800     MOVE ZEROS  TO WKS-SIMPLE-SCORE
084900     MOVE SPACES TO WKS-SIMPLE-RAZON
085000     MOVE 1      TO WKS-SIM-TRIG-PTR
085100
085200     IF FRSO-AMOUNT > 50000
085300        ADD 40 TO WKS-SIMPLE-SCORE
085400        STRING 'Very high amount; ' DELIMITED BY SIZE
085500               INTO WKS-SIMPLE-RAZON
085600               WITH POINTER WKS-SIM-TRIG-PTR
085700        END-STRING
085800     END-IF
085900
086000     IF FRSO-TRANSACTION-TYPE = 'WITHDRAW'
086100        ADD 15 TO WKS-SIMPLE-SCORE
086200        STRING 'Withdrawal transaction; ' DELIMITED BY SIZE
086300               INTO WKS-SIMPLE-RAZON
086400               WITH POINTER WKS-SIM-TRIG-PTR
086500        END-STRING
086600     END-IF
086700
086800     IF FRSO-SUCCESS-SW = 'N'
086900        ADD 20 TO WKS-SIMPLE-SCORE
087000        STRING 'Failed transaction; ' DELIMITED BY SIZE
087100               INTO WKS-SIMPLE-RAZON
087200               WITH POINTER WKS-SIM-TRIG-PTR
087300        END-STRING
087400     END-IF
087500
087600     MOVE ZEROS TO WKS-TALLY
087700     INSPECT WKS-CITY-UPPER TALLYING WKS-TALLY
087800             FOR ALL 'UNKNOWN'
087900     IF WKS-TALLY > 0
088000        ADD 25 TO WKS-SIMPLE-SCORE
088100        STRING 'Suspicious location; ' DELIMITED BY SIZE
088200               INTO WKS-SIMPLE-RAZON
088300               WITH POINTER WKS-SIM-TRIG-PTR
088400        END-STRING
088500     END-IF
088600
088700     IF WKS-SIM-TRIG-PTR = 1
088800        MOVE 'Transaction looks normal' TO WKS-SIMPLE-RAZON
088900     END-IF.
089000 EVALUA-SIMPLE-E. EXIT.
089100
089200******************************************************************
089300*      D E R I V A C I O N   D E L   E S T A D O   D E           *
089400*      A P R O B A C I O N                                       *
089500******************************************************************
089600 DERIVA-APROBACION SECTION.
089700     EVALUATE TRUE
089800        WHEN FRRE-RIESGO-BAJO
089900           MOVE 'APPROVED'       TO WKS-APROBACION
090000           MOVE 'SUCCESS'        TO WKS-ESTADO-TXN
090100        WHEN FRRE-RIESGO-MEDIO
090200           MOVE 'PENDING_REVIEW' TO WKS-APROBACION
090300           MOVE 'PENDING'        TO WKS-ESTADO-TXN
090400        WHEN FRRE-RIESGO-ALTO
090500           MOVE 'BLOCKED'        TO WKS-APROBACION
090600           MOVE 'BLOCKED'        TO WKS-ESTADO-TXN
090700        WHEN OTHER
090800           MOVE 'UNKNOWN'        TO WKS-APROBACION
090900           MOVE 'UNKNOWN'        TO WKS-ESTADO-TXN
091000     END-EVALUATE.
091100 DERIVA-APROBACION-E. EXIT.
091200
091300******************************************************************
091400*       G R A B A C I O N   D E L   M A E S T R O                *
091500******************************************************************
091600 GRABA-TRANSACCION SECTION.
091700     INITIALIZE FRMA-MAESTRO
091800     MOVE FRSO-TRANSACTION-ID   TO FRMA-TRANSACTION-ID
091900     MOVE FRSO-ACCOUNT-ID       TO FRMA-ACCOUNT-ID
092000     MOVE FRSO-CUSTOMER-NAME    TO FRMA-CUSTOMER-NAME
092100     MOVE FRSO-AMOUNT           TO FRMA-AMOUNT
092200     MOVE FRSO-TRANSACTION-TYPE TO FRMA-TRANSACTION-TYPE
092300     MOVE FRSO-CITY             TO FRMA-CITY
092400     MOVE FRSO-IP-ADDRESS       TO FRMA-IP-ADDRESS
092500     MOVE FRSO-DEVICE-ID        TO FRMA-DEVICE-ID
092600     MOVE FRRE-RULE-SCORE       TO FRMA-RULE-SCORE
092700     MOVE FRRE-ML-SCORE         TO FRMA-ML-SCORE
092800     MOVE FRRE-FINAL-SCORE      TO FRMA-FINAL-SCORE
092900     MOVE FRRE-RISK-LEVEL       TO FRMA-RISK-LEVEL
093000     MOVE WKS-ESTADO-TXN        TO FRMA-STATUS
093100     MOVE FRRE-FRAUD-SW         TO FRMA-FRAUD-SW
093200     MOVE WKS-APROBACION        TO FRMA-APPROVAL-STATUS
093300     MOVE WKS-SELLO-TIEMPO-ACTUAL TO FRMA-TXN-TIMESTAMP
093400     MOVE ZEROS                 TO FRMA-PROCESSING-MS
093500
093600     ADD 1 TO WKS-SIG-REL-TXN
093700     MOVE WKS-SIG-REL-TXN        TO WKS-TXNMAEST-REL
093800     WRITE FRMA-MAESTRO
093900     IF FS-TXNMAEST NOT = 0
094000        DISPLAY '*** ERROR AL GRABAR TXNMAEST, STATUS: '
094100                FS-TXNMAEST
094200     END-IF
094300
094400     IF WKS-APROBACION = 'BLOCKED'
094500        ADD FRSO-AMOUNT TO WKS-SUMA-MONTO-BLOQ
094600     END-IF.
094700 GRABA-TRANSACCION-E. EXIT.
094800
094900******************************************************************
095000*          E M I S I O N   D E   A L E R T A   D E   F R A U D   *
095100******************************************************************
095200 EMITE-ALERTA SECTION.
095300     MOVE SPACES TO REG-ALERTAS
095400     MOVE '*** FRAUD ALERT ***' TO REG-ALERTAS
095500     WRITE REG-ALERTAS
095600
095700     MOVE SPACES TO REG-ALERTAS
095800     STRING 'Transaction ID: ' FRSO-TRANSACTION-ID
095900            DELIMITED BY SIZE INTO REG-ALERTAS
096000     WRITE REG-ALERTAS
096100
096200     MOVE SPACES TO REG-ALERTAS
096300     STRING 'Account ID:     ' FRSO-ACCOUNT-ID
096400            DELIMITED BY SIZE INTO REG-ALERTAS
096500     WRITE REG-ALERTAS
096600
096700     MOVE FRSO-AMOUNT TO WKS-MASCARA-MONTO
096800     MOVE SPACES TO REG-ALERTAS
096900     STRING 'Amount:         ' WKS-MASCARA-MONTO
097000            DELIMITED BY SIZE INTO REG-ALERTAS
097100     WRITE REG-ALERTAS
097200
097300     MOVE SPACES TO REG-ALERTAS
097400     STRING 'Risk Level:     ' FRRE-RISK-LEVEL
097500            DELIMITED BY SIZE INTO REG-ALERTAS
097600     WRITE REG-ALERTAS
097700
097800     MOVE FRRE-FINAL-SCORE TO WKS-MASCARA-SCORE
097900     MOVE SPACES TO REG-ALERTAS
098000     STRING 'Final Score:    ' WKS-MASCARA-SCORE
098100            DELIMITED BY SIZE INTO REG-ALERTAS
098200     WRITE REG-ALERTAS
098300
098400     MOVE SPACES TO REG-ALERTAS
098500     STRING 'Time:           ' WKS-SELLO-TIEMPO-ACTUAL
098600            DELIMITED BY SIZE INTO REG-ALERTAS
098700     WRITE REG-ALERTAS
098800
098900     MOVE SPACES TO REG-ALERTAS
099000     WRITE REG-ALERTAS
099100     IF FS-ALERTAS NOT = 0
099200        DISPLAY '*** ERROR AL GRABAR ALERTAS, STATUS: '
099300                FS-ALERTAS
099400     END-IF.
099500 EMITE-ALERTA-E. EXIT.
099600
099700******************************************************************
099800*              B I T A C O R A   D E   A U D I T O R I A         *
099900******************************************************************
100000 ESCRIBE-BITACORA SECTION.
100100     MOVE 'TRANSACTION'       TO WKS-BIT-ENTITY-TYPE
100200     MOVE FRSO-TRANSACTION-ID TO WKS-BIT-ENTITY-ID
100300     MOVE WKS-APROBACION      TO WKS-BIT-ACTION
100400     STRING 'Account ' FRSO-ACCOUNT-ID
100500            ' amount ' FRRE-RISK-LEVEL
100600            ' risk, score set, reason: ' FRRE-TRIGGERS
100700            ' | simple engine: ' WKS-SIMPLE-RAZON
100800            DELIMITED BY SIZE INTO WKS-BIT-DESC
100900     MOVE FRSO-IP-ADDRESS     TO WKS-BIT-IP
101000     PERFORM ESCRIBE-BITACORA-EVENTO
101100
101200     DISPLAY 'TXN ' FRSO-TRANSACTION-ID
101300             ' ACCT ' FRSO-ACCOUNT-ID
101400             ' RISK ' FRRE-RISK-LEVEL
101500             ' FRAUD ' FRRE-FRAUD-SW
101600             ' REASON ' FRRE-TRIGGERS.
101700 ESCRIBE-BITACORA-E. EXIT.
101800
101900 ESCRIBE-BITACORA-EVENTO SECTION.
102000     INITIALIZE FRBI-EVENTO
102100     MOVE WKS-BIT-ENTITY-TYPE     TO FRBI-ENTITY-TYPE
102200     MOVE WKS-BIT-ENTITY-ID       TO FRBI-ENTITY-ID
102300     MOVE WKS-BIT-ACTION          TO FRBI-ACTION
102400     MOVE 'SYSTEM'                TO FRBI-PERFORMED-BY
102500     MOVE WKS-BIT-DESC            TO FRBI-DESCRIPTION
102600     MOVE WKS-SELLO-TIEMPO-ACTUAL TO FRBI-EVENT-TIME
102700     MOVE WKS-BIT-IP              TO FRBI-IP-ADDRESS
102800     WRITE FRBI-EVENTO
102900     IF FS-BITACORA NOT = 0
103000        DISPLAY '*** ERROR AL GRABAR BITACORA, STATUS: '
103100                FS-BITACORA
103200     END-IF.
103300 ESCRIBE-BITACORA-EVENTO-E. EXIT.
103400
103500******************************************************************
103600*            A C U M U L A C I O N   D E   T O T A L E S         *
103700******************************************************************
103800 ACUMULA-TOTALES SECTION.
103900     IF FRRE-ES-FRAUDE
104000        ADD 1 TO WKS-FRAUD-TXN
104100        ADD FRRE-FINAL-SCORE TO WKS-SUMA-SCORE-FRAUDE
104200     END-IF
104300
104400     EVALUATE TRUE
104500        WHEN FRRE-RIESGO-ALTO
104600           ADD 1 TO WKS-HIGH-CNT
104700        WHEN FRRE-RIESGO-MEDIO
104800           ADD 1 TO WKS-MEDIUM-CNT
104900        WHEN FRRE-RIESGO-BAJO
105000           ADD 1 TO WKS-LOW-CNT
105100     END-EVALUATE.
105200 ACUMULA-TOTALES-E. EXIT.
105300
105400******************************************************************
105500*      M E T R I C A S   D E   T A B L E R O   ( S O L O         *
105600*      A G R E G A C I O N,   S I N   R E C A L C U L O )        *
105700******************************************************************
105800 METRICAS SECTION.
105900     MOVE WKS-TOTAL-TXN    TO FRME-TOTAL-TXN
106000     MOVE WKS-FRAUD-TXN    TO FRME-FRAUD-TXN
106100     MOVE WKS-HIGH-CNT     TO FRME-HIGH-RISK-TXN
106200     MOVE WKS-SUMA-MONTO-BLOQ TO FRME-BLOCKED-AMOUNT
106300
106400     IF WKS-TOTAL-TXN = 0
106500        MOVE ZEROS TO FRME-FRAUD-RATE
106600     ELSE
106700        COMPUTE FRME-FRAUD-RATE =
106800                (WKS-FRAUD-TXN * 100) / WKS-TOTAL-TXN
106900     END-IF
107000
107100     IF WKS-FRAUD-TXN = 0
107200        MOVE ZEROS TO FRME-AVG-FRAUD-SCORE
107300     ELSE
107400        COMPUTE FRME-AVG-FRAUD-SCORE =
107500                WKS-SUMA-SCORE-FRAUDE / WKS-FRAUD-TXN
107600     END-IF
107700
107800     MOVE SPACES TO REG-ANALISIS
107900     STRING 'TABLERO DE METRICAS - FRAUDE AVANZADO'
108000            DELIMITED BY SIZE INTO REG-ANALISIS
108100     WRITE REG-ANALISIS
108200
108300     MOVE WKS-TOTAL-TXN TO WKS-MASCARA
108400     MOVE SPACES TO REG-ANALISIS
108500     STRING 'TOTAL TRANSACTIONS:   ' WKS-MASCARA
108600            DELIMITED BY SIZE INTO REG-ANALISIS
108700     WRITE REG-ANALISIS
108800
108900     MOVE WKS-FRAUD-TXN TO WKS-MASCARA
109000     MOVE SPACES TO REG-ANALISIS
109100     STRING 'FRAUD TRANSACTIONS:   ' WKS-MASCARA
109200            DELIMITED BY SIZE INTO REG-ANALISIS
109300     WRITE REG-ANALISIS
109400
109500     MOVE FRME-FRAUD-RATE TO WKS-MASCARA-TASA
109600     MOVE SPACES TO REG-ANALISIS
109700     STRING 'FRAUD RATE PCT:       ' WKS-MASCARA-TASA
109800            DELIMITED BY SIZE INTO REG-ANALISIS
109900     WRITE REG-ANALISIS
110000
110100     MOVE FRME-BLOCKED-AMOUNT TO WKS-MASCARA-MONTO
110200     MOVE SPACES TO REG-ANALISIS
110300     STRING 'BLOCKED AMOUNT:       ' WKS-MASCARA-MONTO
110400            DELIMITED BY SIZE INTO REG-ANALISIS
110500     WRITE REG-ANALISIS
110600
110700     MOVE FRME-AVG-FRAUD-SCORE TO WKS-MASCARA-SCORE
110800     MOVE SPACES TO REG-ANALISIS
110900     STRING 'AVG FRAUD SCORE:      ' WKS-MASCARA-SCORE
111000            DELIMITED BY SIZE INTO REG-ANALISIS
111100     WRITE REG-ANALISIS
111200
111300     DISPLAY '******************************************'
111400     MOVE    WKS-TOTAL-TXN     TO   WKS-MASCARA
111500     DISPLAY 'TOTAL TRANSACCIONES PROCESADAS: ' WKS-MASCARA
111600     MOVE    WKS-FRAUD-TXN     TO   WKS-MASCARA
111700     DISPLAY 'TRANSACCIONES FRAUDULENTAS:     ' WKS-MASCARA
111800     MOVE    WKS-FAILED-CNT    TO   WKS-MASCARA
111900     DISPLAY 'SOLICITUDES RECHAZADAS:         ' WKS-MASCARA
112000     DISPLAY '******************************************'.
112100 METRICAS-E. EXIT.
112200
112300******************************************************************
112400*             R U T I N A   D E   F I L E   S T A T U S          *
112500******************************************************************
112600 FILE-STATUS-EXTENDED SECTION.
112700     IF FS-TXNMAEST NOT = 0
112800        MOVE 'TXNMAEST' TO ARCHIVO
112900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
113000             ACCION, LLAVE, FS-TXNMAEST, FSE-TXNMAEST
113100     END-IF.
113200 FILE-STATUS-EXTENDED-E. EXIT.
113300
113400 CERRAR-ARCHIVOS SECTION.
113500     CLOSE TXNSOLIC TXNMAEST BITACORA ALERTAS ANALISIS.
113600 CERRAR-ARCHIVOS-E. EXIT.
