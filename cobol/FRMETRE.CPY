000100******************************************************************
000200*                                                                *
000300*   MIEMBRO      : FRMETRE                                       *
000400*   DESCRIPCION  : METRICAS DE TABLERO DE TLFR2D01, TOTALES DE   *
000500*                : FIN DE CORRIDA (SOLO AGREGACION, SIN          *
000600*                : RECALCULO DE REGLAS DE NEGOCIO)               *
000700*   USADO POR    : TLFR2D01 UNICAMENTE                          *
000800*                                                                *
000900******************************************************************
001000 01  FRME-METRICAS.
001100     05  FRME-TOTAL-TXN             PIC 9(09).
001200     05  FRME-FRAUD-TXN             PIC 9(09).
001300     05  FRME-FRAUD-RATE            PIC 9(03)V99 COMP-3.
001400*        NO SE REDONDEA (A DIFERENCIA DEL CALCULO DE TLFR1D01)
001500     05  FRME-HIGH-RISK-TXN         PIC 9(09).
001600     05  FRME-BLOCKED-AMOUNT        PIC S9(9)V99 COMP-3.
001700     05  FRME-AVG-FRAUD-SCORE       PIC 9(03)V99 COMP-3.
001800     05  FILLER                     PIC X(06).
