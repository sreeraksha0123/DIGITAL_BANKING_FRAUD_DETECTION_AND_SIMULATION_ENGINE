000100******************************************************************
000200*                                                                *
000300*   MIEMBRO      : FRCTABQ                                       *
000400*   DESCRIPCION  : TABLA DE CUENTAS BLOQUEADAS POR INTENTOS      *
000500*                : REPETIDOS DE TRANSACCION DE ALTO RIESGO       *
000600*   ORGANIZACION : RELATIVE (SUSTITUTO DE INDEXADO - ESTE BUILD  *
000700*                : DE GNUCOBOL NO TIENE SOPORTE ISAM/KSDS)       *
000800*   USADO POR    : TLFR1D01 UNICAMENTE                          *
000900*                                                                *
001000******************************************************************
001100 01  FRBQ-CTA-BLOQUEADA.
001200     05  FRBQ-ACCOUNT-ID            PIC X(20).
001300     05  FRBQ-FAILED-ATTEMPTS       PIC 9(03).
001400*        CONTADOR ACUMULADO DE GOLPES DE ALTO RIESGO; SE REINICIA
001500*        A CERO CUANDO EL DESBLOQUEO AUTOMATICO OCURRE
001600     05  FRBQ-FIRST-FAIL-TIME       PIC X(19).
001700     05  FRBQ-BLOCKED-UNTIL         PIC X(19).
001800     05  FRBQ-ACTIVE-BLOCK-SW       PIC X(01).
001900         88  FRBQ-BLOQUEO-ACTIVO              VALUE 'Y'.
002000         88  FRBQ-BLOQUEO-INACTIVO             VALUE 'N'.
002100     05  FRBQ-BLOCK-REASON          PIC X(100).
002200*        MOTIVOS DE REGLA UNIDOS POR ", ", O EL TEXTO FIJO
002300*        "Auto-unblocked after timeout" CUANDO EL DESBLOQUEO
002400*        OCURRE POR VENCIMIENTO DE LA VENTANA DE ENFRIAMIENTO
002500     05  FILLER                     PIC X(08).
