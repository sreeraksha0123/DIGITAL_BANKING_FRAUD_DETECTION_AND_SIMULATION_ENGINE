000100******************************************************************
000200*                                                                *
000300*   MIEMBRO      : FRTXMAE                                       *
000400*   DESCRIPCION  : MAESTRO DE TRANSACCIONES EVALUADAS (SALIDA    *
000500*                : PERSISTENTE DE TLFR1D01 Y TLFR2D01)           *
000600*   ORGANIZACION : RELATIVE (SUSTITUTO DE INDEXADO - ESTE BUILD  *
000700*                : DE GNUCOBOL NO TIENE SOPORTE ISAM/KSDS)       *
000800*   USADO POR    : TLFR1D01, TLFR2D01                            *
000900*                                                                *
001000******************************************************************
001100 01  FRMA-MAESTRO.
001200     05  FRMA-TRANSACTION-ID        PIC X(30).
001300     05  FRMA-ACCOUNT-ID            PIC X(20).
001400     05  FRMA-CUSTOMER-NAME         PIC X(50).
001500     05  FRMA-AMOUNT                PIC S9(9)V99 COMP-3.
001600     05  FRMA-TRANSACTION-TYPE      PIC X(12).
001700     05  FRMA-CITY                  PIC X(50).
001800     05  FRMA-IP-ADDRESS            PIC X(45).
001900     05  FRMA-DEVICE-ID             PIC X(50).
002000     05  FRMA-RULE-SCORE            PIC 9(03).
002100     05  FRMA-ML-SCORE              PIC 9(03).
002200     05  FRMA-FINAL-SCORE           PIC 9(03).
002300     05  FRMA-RISK-LEVEL            PIC X(06).
002400     05  FRMA-STATUS                PIC X(10).
002500*        SUCCESS / FAILED / BLOCKED
002600     05  FRMA-FRAUD-SW              PIC X(01).
002700     05  FRMA-APPROVAL-STATUS       PIC X(15).
002800*        APPROVED / PENDING_REVIEW / BLOCKED / UNKNOWN
002900     05  FRMA-TXN-TIMESTAMP         PIC X(19).
003000*        YYYY-MM-DD HH:MM:SS
003100     05  FRMA-TIMESTAMP-R    REDEFINES FRMA-TXN-TIMESTAMP.
003200         10  FRMA-TS-ANO            PIC X(04).
003300         10  FILLER                 PIC X(01).
003400         10  FRMA-TS-MES            PIC X(02).
003500         10  FILLER                 PIC X(01).
003600         10  FRMA-TS-DIA            PIC X(02).
003700         10  FILLER                 PIC X(01).
003800         10  FRMA-TS-HORA           PIC X(02).
003900         10  FILLER                 PIC X(01).
004000         10  FRMA-TS-MIN            PIC X(02).
004100         10  FILLER                 PIC X(01).
004200         10  FRMA-TS-SEG            PIC X(02).
004300     05  FRMA-PROCESSING-MS         PIC 9(09).
004400     05  FILLER                     PIC X(08).
