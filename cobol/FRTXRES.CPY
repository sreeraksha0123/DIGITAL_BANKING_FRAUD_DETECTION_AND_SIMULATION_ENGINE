000100******************************************************************
000200*                                                                *
000300*   MIEMBRO      : FRTXRES                                       *
000400*   DESCRIPCION  : RESULTADO DE LA EVALUACION DE FRAUDE PARA UNA *
000500*                : SOLICITUD (AREA DE TRABAJO, NO ES ARCHIVO)    *
000600*   USADO POR    : TLFR1D01, TLFR2D01                            *
000700*                                                                *
000800******************************************************************
000900 01  FRRE-RESULTADO.
001000     05  FRRE-RULE-SCORE            PIC 9(03).
001100     05  FRRE-ML-SCORE              PIC 9(03).
001200     05  FRRE-FINAL-SCORE           PIC 9(03).
001300     05  FRRE-RISK-LEVEL            PIC X(06).
001400         88  FRRE-RIESGO-BAJO                 VALUE 'LOW   '.
001500         88  FRRE-RIESGO-MEDIO                VALUE 'MEDIUM'.
001600         88  FRRE-RIESGO-ALTO                 VALUE 'HIGH  '.
001700     05  FRRE-FRAUD-SW              PIC X(01).
001800         88  FRRE-ES-FRAUDE                    VALUE 'Y'.
001900         88  FRRE-NO-ES-FRAUDE                  VALUE 'N'.
002000     05  FRRE-TRIGGERS              PIC X(200).
002100*        EXPLICACION ARMADA CON LOS MOTIVOS DISPARADOS, SEPARADOS
002200*        POR PUNTO Y COMA (TLFR1D01) O POR "; " (TLFR2D01)
002300     05  FILLER                     PIC X(04).
