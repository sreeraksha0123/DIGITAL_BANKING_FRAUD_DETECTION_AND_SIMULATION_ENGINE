000100******************************************************************
000200*                                                                *
000300*   MIEMBRO      : FRBITAC                                       *
000400*   DESCRIPCION  : BITACORA DE AUDITORIA (EVENTOS DE TRANSACCION *
000500*                : Y DE BLOQUEO/DESBLOQUEO DE CUENTA)            *
000600*   ORGANIZACION : LINE SEQUENTIAL, SOLO ESCRITURA (EXTEND)      *
000700*   USADO POR    : TLFR1D01, TLFR2D01                            *
000800*                                                                *
000900******************************************************************
001000 01  FRBI-EVENTO.
001100     05  FRBI-ENTITY-TYPE           PIC X(12).
001200*        TRANSACTION / ACCOUNT
001300     05  FRBI-ENTITY-ID             PIC X(30).
001400*        TRANSACTION-ID O ACCOUNT-ID SEGUN FRBI-ENTITY-TYPE
001500     05  FRBI-ACTION                PIC X(15).
001600*        TEXTO DE ESTADO, BLOCKED, UNBLOCKED
001700     05  FRBI-PERFORMED-BY          PIC X(10).
001800*        SIEMPRE "SYSTEM" PARA EVENTOS GENERADOS POR EL BATCH
001900     05  FRBI-DESCRIPTION           PIC X(200).
002000     05  FRBI-EVENT-TIME            PIC X(19).
002100     05  FRBI-EVENT-TIME-R   REDEFINES FRBI-EVENT-TIME.
002200         10  FRBI-ET-ANO            PIC X(04).
002300         10  FILLER                 PIC X(01).
002400         10  FRBI-ET-MES            PIC X(02).
002500         10  FILLER                 PIC X(01).
002600         10  FRBI-ET-DIA            PIC X(02).
002700         10  FILLER                 PIC X(01).
002800         10  FRBI-ET-HORA           PIC X(02).
002900         10  FILLER                 PIC X(01).
003000         10  FRBI-ET-MIN            PIC X(02).
003100         10  FILLER                 PIC X(01).
003200         10  FRBI-ET-SEG            PIC X(02).
003300     05  FRBI-IP-ADDRESS            PIC X(45).
003400*        DIRECCION IP DE LA TRANSACCION, O "SYSTEM" PARA EVENTOS
003500*        DE CUENTA
003600     05  FILLER                     PIC X(09).
