000100******************************************************************
000200* FECHA       : 14/04/1987                                       *
000300* PROGRAMADOR : C. AGUILAR S. (CAGS)                             *
000400* APLICACION  : TARJETA CREDITO/INSTITUCIONAL                    *
000500* PROGRAMA    : TLFR1D01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : EVALUA CADA SOLICITUD DE TRANSACCION CONTRA LAS  *
000800*             : REGLAS DE NEGOCIO Y EL MODELO DE SCORING DE      *
000900*             : FRAUDE, DECIDE EL ESTADO DE LA TRANSACCION,      *
001000*             : BLOQUEA CUENTAS CON INTENTOS REPETIDOS DE ALTO   *
001100*             : RIESGO Y EMITE ALERTA Y BITACORA DE AUDITORIA    *
001200* ARCHIVOS    : TXNSOLIC=C,TXNMAEST=A,CTABLOQ=A,BITACORA=A       *
001300*             : ALERTAS=A, ANALISIS=A                            *
001400* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600* BPM/RATIONAL: 091044                                           *
001700* NOMBRE      : MOTOR DE DETECCION DE FRAUDE - LOTE DIARIO       *
001800* DESCRIPCION : MANTENIMIENTO                                    *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.    TLFR1D01.
002200 AUTHOR.        C. AGUILAR S.
002300 INSTALLATION.  BANCO INDUSTRIAL - DEPTO. SISTEMAS TARJETA.
002400 DATE-WRITTEN.  14/04/1987.
002500 DATE-COMPILED.
002600 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
002700******************************************************************
002800*                    B I T A C O R A   D E   C A M B I O S       *
002900******************************************************************
003000* 14/04/1987 CAGS  SOL-87113  VERSION ORIGINAL. EVALUACION DE    *
003100*                             REGLAS FIJAS Y MODELO SIMULADO     *
003200*                             PARA SOLICITUDES DE TARJETA.       *
003300* 02/09/1988 CAGS  SOL-88240  SE AGREGA EL BLOQUEO AUTOMATICO DE *
003400*                             CUENTA POR INTENTOS DE ALTO RIESGO *
003500*                             REPETIDOS.                        *
003600* 19/03/1990 RHL   BPM-90118  SE AGREGA LA BITACORA DE AUDITORIA *
003700*                             EN ARCHIVO PLANO SEPARADO.         *
003800* 11/11/1991 RHL   BPM-91044  SE AGREGA EL REPORTE DE ALERTA DE  *
003900*                             FRAUDE EN ARCHIVO PLANO ALERTAS.   *
004000* 07/05/1993 JMCH  SOL-93077  SE CAMBIA LA TABLA DE MAESTRO DE   *
004100*                             TRANSACCIONES A BUSQUEDA POR       *
004200*                             SEARCH ALL, ORDENADA POR SORT, EN  *
004300*                             LUGAR DE LECTURA SECUENCIAL SIMPLE.*
004400* 30/01/1995 JMCH  SOL-95009  SE AGREGA EL DESBLOQUEO AUTOMATICO *
004500*                             DE CUENTAS AL VENCER LA VENTANA DE *
004600*                             ENFRIAMIENTO DE 24 HORAS.          *
004700* 23/11/1998 DELC  Y2K-98301  REVISION DE VENTANA DE SIGLO PARA  *
004800*                             ACCEPT FROM DATE (AAMMDD); SE      *
004900*                             ASUME SIGLO 20 PARA AA >= 50 Y     *
005000*                             SIGLO 21 PARA AA < 50.             *
005100* 14/01/1999 DELC  Y2K-99021  PRUEBAS DE PASO DE SIGLO SOBRE     *
005200*                             WKS-FH-ANO Y LOS REDEFINES DE      *
005300*                             SELLO DE TIEMPO. SIN HALLAZGOS.    *
005400* 06/06/2001 PQX   REQ-03217  SE AGREGA EL RESUMEN DE ANALITICA  *
005500*                             AL CIERRE DE LA CORRIDA, ARCHIVO   *
005600*                             ANALISIS.                         *
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200*    UPSI-0 RESERVADO, SIN USO ACTUAL EN ESTE PROGRAMA
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT TXNSOLIC ASSIGN TO TXNSOLIC
006600            ORGANIZATION  IS LINE SEQUENTIAL
006700            FILE STATUS   IS FS-TXNSOLIC.
006800
006900     SELECT TXNMAEST ASSIGN TO TXNMAEST
007000            ORGANIZATION  IS RELATIVE
007100            ACCESS        IS DYNAMIC
007200            RELATIVE KEY  IS WKS-TXNMAEST-REL
007300            FILE STATUS   IS FS-TXNMAEST
007400                             FSE-TXNMAEST.
007500
007600     SELECT CTABLOQ ASSIGN TO CTABLOQ
007700            ORGANIZATION  IS RELATIVE
007800            ACCESS        IS DYNAMIC
007900            RELATIVE KEY  IS WKS-CTABLOQ-REL
008000            FILE STATUS   IS FS-CTABLOQ
008100                             FSE-CTABLOQ.
008200
008300     SELECT SD-SORTMAE ASSIGN TO SORTMAE.
008400
008500     SELECT BITACORA ASSIGN TO BITACORA
008600            ORGANIZATION  IS LINE SEQUENTIAL
008700            FILE STATUS   IS FS-BITACORA.
008800
008900     SELECT ALERTAS ASSIGN TO ALERTAS
009000            ORGANIZATION  IS LINE SEQUENTIAL
009100            FILE STATUS   IS FS-ALERTAS.
009200
009300     SELECT ANALISIS ASSIGN TO ANALISIS
009400            ORGANIZATION  IS LINE SEQUENTIAL
009500            FILE STATUS   IS FS-ANALISIS.
009600
009700 DATA DIVISION.
009800 FILE SECTION.
009900******************************************************************
010000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
010100******************************************************************
010200*   SOLICITUDES DE TRANSACCION A EVALUAR (ENTRADA DEL DIA)
010300 FD TXNSOLIC.
010400     COPY FRTXSOL.
010500*   MAESTRO DE TRANSACCIONES YA EVALUADAS (HISTORICO + DIA)
010600 FD TXNMAEST.
010700     COPY FRTXMAE.
010800*   CUENTAS BLOQUEADAS POR INTENTOS DE ALTO RIESGO
010900 FD CTABLOQ.
011000     COPY FRCTABQ.
011100*   ARCHIVO DE TRABAJO DEL SORT DE CARGA DEL MAESTRO
011200 SD SD-SORTMAE.
011300 01  SD-REG-SORTMAE.
011400     05  SD-TRANSACTION-ID          PIC X(30).
011500     05  SD-REL-NUM                 PIC 9(06) COMP.
011600*   BITACORA DE AUDITORIA (TRANSACCIONES Y BLOQUEOS)
011700 FD BITACORA.
011800     COPY FRBITAC.
011900*   REPORTE DE ALERTA DE FRAUDE
012000 FD ALERTAS.
012100 01  REG-ALERTAS                    PIC X(80).
012200*   RESUMEN DE ANALITICA DE FIN DE CORRIDA
012300 FD ANALISIS.
012400 01  REG-ANALISIS                   PIC X(80).
012500
012600 WORKING-STORAGE SECTION.
012700******************************************************************
012800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
012900******************************************************************
013000 01 WKS-FS-STATUS.
013100    02 WKS-STATUS.
013200*      MAESTRO DE TRANSACCIONES EVALUADAS
013300       04 FS-TXNMAEST            PIC 9(02) VALUE ZEROES.
013400       04 FSE-TXNMAEST.
013500          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013600          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013700          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013800*      CUENTAS BLOQUEADAS
013900       04 FS-CTABLOQ             PIC 9(02) VALUE ZEROES.
014000       04 FSE-CTABLOQ.
014100          08 FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
014200          08 FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
014300          08 FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
014400*      VARIABLES RUTINA DE FSE
014500       04 PROGRAMA               PIC X(08) VALUE SPACES.
014600       04 ARCHIVO                PIC X(08) VALUE SPACES.
014700       04 ACCION                 PIC X(10) VALUE SPACES.
014800       04 LLAVE                  PIC X(32) VALUE SPACES.
014900    02 FS-TXNSOLIC               PIC 9(02) VALUE ZEROES.
015000    02 FS-BITACORA               PIC 9(02) VALUE ZEROES.
015100    02 FS-ALERTAS                PIC 9(02) VALUE ZEROES.
015200    02 FS-ANALISIS               PIC 9(02) VALUE ZEROES.
015300    02 FS-CICLO                  PIC 9(02) COMP VALUE ZEROES.
015400******************************************************************
015500*                 AREA DE TRABAJO DE LA SOLICITUD                *
015600******************************************************************
015700    02 FRSO-SOLICITUD.
015800       COPY FRTXSOL.
015900    02 FRRE-RESULTADO.
016000       COPY FRTXRES.
016100******************************************************************
016200*         T A B L A   M A E S T R O   ( S E A R C H   A L L )    *
016300******************************************************************
016400 77 WKS-TAB-TXN-LONG              PIC 9(05) COMP VALUE ZEROS.
016500 01 WKS-TABLA-TRANSACCIONES.
016600    02 WKS-DATOS-TXN  OCCURS  0 TO  5000
016700                       DEPENDING ON  WKS-TAB-TXN-LONG
016800                       ASCENDING KEY WKS-TXN-ID
016900                       INDEXED   BY  WKS-IDX-TXN.
017000       04 WKS-TXN-ID              PIC X(30).
017100       04 WKS-TXN-REL             PIC 9(06) COMP.
017200*            RENGLON RELATIVO DONDE QUEDO GRABADO EN TXNMAEST
017300******************************************************************
017400*     T A B L A   D E   T R A N S A C C I O N E S   N U E V A S  *
017500*     (LLEGADAS EN ESTA MISMA CORRIDA, BUSQUEDA LINEAL)          *
017600******************************************************************
017700 77 WKS-TAB-NVA-LONG              PIC 9(05) COMP VALUE ZEROS.
017800 01 WKS-TABLA-NUEVAS.
017900    02 WKS-DATOS-NVA  OCCURS  0 TO  5000
018000                       DEPENDING ON  WKS-TAB-NVA-LONG
018100                       INDEXED   BY  WKS-IDX-NVA.
018200       04 WKS-NVA-ID              PIC X(30).
018300******************************************************************
018400*    T A B L A   D E   C U E N T A S   B L O Q U E A D A S       *
018500*    (BUSQUEDA LINEAL, VOLUMEN PEQUENO)                          *
018600******************************************************************
018700 77 WKS-TAB-BLQ-LONG              PIC 9(05) COMP VALUE ZEROS.
018800 01 WKS-TABLA-BLOQUEOS.
018900    02 WKS-DATOS-BLQ  OCCURS  0 TO  2000
019000                       DEPENDING ON  WKS-TAB-BLQ-LONG
019100                       INDEXED   BY  WKS-IDX-BLQ.
019200       04 WKS-BLQ-CTA             PIC X(20).
019300       04 WKS-BLQ-REL             PIC 9(06) COMP.
019400       04 WKS-BLQ-ACTIVO          PIC X(01).
019500 77 WKS-SIG-REL-TXN               PIC 9(06) COMP VALUE ZEROS.
019600 77 WKS-SIG-REL-BLQ               PIC 9(06) COMP VALUE ZEROS.
019700 77 WKS-TXNMAEST-REL              PIC 9(06) COMP VALUE ZEROS.
019800 77 WKS-CTABLOQ-REL               PIC 9(06) COMP VALUE ZEROS.
019900******************************************************************
020000*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
020100******************************************************************
020200 01 WKS-FLAGS.
020300    02 WKS-FIN-SOLICITUDES        PIC 9(01) VALUE ZEROES.
020400       88 FIN-SOLICITUDES                   VALUE 1.
020500    02 WKS-FIN-CARGA-MAESTRO      PIC 9(01) VALUE ZEROES.
020600       88 FIN-CARGA-MAESTRO                 VALUE 1.
020700    02 WKS-FIN-DESBLOQUEO         PIC 9(01) VALUE ZEROES.
020800       88 FIN-DESBLOQUEO                    VALUE 1.
020900    02 WKS-DUP-SW                 PIC X(01) VALUE 'N'.
021000       88 WKS-ES-DUPLICADO                  VALUE 'Y'.
021100    02 WKS-BLQ-SW                 PIC X(01) VALUE 'N'.
021200       88 WKS-CUENTA-ESTA-BLOQUEADA          VALUE 'Y'.
021300    02 WKS-BLQ-ENCONTRADO-SW      PIC X(01) VALUE 'N'.
021400 77 WKS-I                         PIC 9(05) COMP VALUE ZEROS.
021500 77 WKS-TRIG-PTR                  PIC 9(04) COMP VALUE 1.
021600 77 WKS-MOTIVO-BLOQUEO            PIC X(200) VALUE SPACES.
021700 77 WKS-ESTADO-TXN                PIC X(10) VALUE SPACES.
021800 01 WKS-CITY-UPPER                PIC X(50) VALUE SPACES.
021900 01 WKS-MASCARA                   PIC Z,ZZZ,ZZ9 VALUE ZEROES.
022000 01 WKS-MASCARA-MONTO        PIC Z,ZZZ,ZZZ,ZZ9.99 VALUE ZEROES.
022100 01 WKS-MASCARA-SCORE             PIC ZZ9.99 VALUE ZEROES.
022200******************************************************************
022300*          T A B L A   D E   D I A S   F I N   D E   M E S      *
022400******************************************************************
022500 01  TABLA-DIAS.
022600     02 FILLER        PIC X(24) VALUE '312831303130313130313031'.
022700 01  F REDEFINES TABLA-DIAS.
022800     02 DIA-FIN-MES       PIC 99 OCCURS 12 TIMES.
022900******************************************************************
023000*          F E C H A   Y   H O R A   D E L   S I S T E M A       *
023100******************************************************************
023200 01 WKS-FECHA-CORTA               PIC 9(06) VALUE ZEROS.
023300 01 WKS-FECHA-CORTA-R REDEFINES WKS-FECHA-CORTA.
023400    02 WKS-FC-ANO                 PIC 9(02).
023500    02 WKS-FC-MES                 PIC 9(02).
023600    02 WKS-FC-DIA                 PIC 9(02).
023700 01 WKS-FECHA-HOY                 PIC 9(08) VALUE ZEROS.
023800 01 WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY.
023900    02 WKS-FH-ANO                 PIC 9(04).
024000    02 WKS-FH-MES                 PIC 9(02).
024100    02 WKS-FH-DIA                 PIC 9(02).
024200 01 WKS-HORA-SISTEMA              PIC 9(08) VALUE ZEROS.
024300 01 WKS-HORA-SISTEMA-R REDEFINES WKS-HORA-SISTEMA.
024400    02 WKS-HS-HORA                PIC 9(02).
024500    02 WKS-HS-MIN                 PIC 9(02).
024600    02 WKS-HS-SEG                 PIC 9(02).
024700    02 WKS-HS-CEN                 PIC 9(02).
024800 01 WKS-SELLO-TIEMPO-ACTUAL       PIC X(19) VALUE SPACES.
024900 01 WKS-SELLO-ACTUAL-R REDEFINES WKS-SELLO-TIEMPO-ACTUAL.
025000    02 WKS-ST-ANO                 PIC X(04).
025100    02 FILLER                     PIC X(01).
025200    02 WKS-ST-MES                 PIC X(02).
025300    02 FILLER                     PIC X(01).
025400    02 WKS-ST-DIA                 PIC X(02).
025500    02 FILLER                     PIC X(01).
025600    02 WKS-ST-HORA                PIC X(02).
025700    02 FILLER                     PIC X(01).
025800    02 WKS-ST-MIN                 PIC X(02).
025900    02 FILLER                     PIC X(01).
026000    02 WKS-ST-SEG                 PIC X(02).
026100 01 WKS-FECHA-BLOQ                PIC 9(08) VALUE ZEROS.
026200 01 WKS-FECHA-BLOQ-R REDEFINES WKS-FECHA-BLOQ.
026300    02 WKS-FB-ANO                 PIC 9(04).
026400    02 WKS-FB-MES                 PIC 9(02).
026500    02 WKS-FB-DIA                 PIC 9(02).
026600******************************************************************
026700*         C A M P O S   D E   B I T A C O R A   D E   E V E N T  *
026800******************************************************************
026900 01 WKS-BIT-ENTITY-TYPE           PIC X(12) VALUE SPACES.
027000 01 WKS-BIT-ENTITY-ID             PIC X(30) VALUE SPACES.
027100 01 WKS-BIT-ACTION                PIC X(15) VALUE SPACES.
027200 01 WKS-BIT-DESC                  PIC X(200) VALUE SPACES.
027300 01 WKS-BIT-IP                    PIC X(45) VALUE SPACES.
027400******************************************************************
027500*          C O N T A D O R E S   D E   E S T A D I S T I C A S  *
027600******************************************************************
027700 77 WKS-TOTAL-TXN                 PIC 9(09) COMP VALUE ZEROS.
027800 77 WKS-SUCCESS-TXN               PIC 9(09) COMP VALUE ZEROS.
027900 77 WKS-BLOCKED-TXN               PIC 9(09) COMP VALUE ZEROS.
028000 77 WKS-FRAUD-TXN                 PIC 9(09) COMP VALUE ZEROS.
028100 77 WKS-LOW-CNT                   PIC 9(09) COMP VALUE ZEROS.
028200 77 WKS-MEDIUM-CNT                PIC 9(09) COMP VALUE ZEROS.
028300 77 WKS-HIGH-CNT                  PIC 9(09) COMP VALUE ZEROS.
028400 77 WKS-SUMA-SCORE-FRAUDE         PIC 9(11) COMP VALUE ZEROS.
028500 77 WKS-IGNORADAS-TXN            PIC 9(09) COMP VALUE ZEROS.
028600 01 FRAN-RESUMEN.
028700    COPY FRANARE.
028800******************************************************************
028900 PROCEDURE DIVISION.
029000******************************************************************
029100*               S E C C I O N    P R I N C I P A L
029200******************************************************************
029300 000-MAIN SECTION.
029400     PERFORM ABRIR-ARCHIVOS
029500     PERFORM CARGA-TABLA-MAESTRO
029600     PERFORM CARGA-TABLA-BLOQUEOS
029700     PERFORM INICIALIZA-FECHA-SISTEMA
029800     PERFORM PROCESA-SOLICITUDES UNTIL FIN-SOLICITUDES
029900     PERFORM DESBLOQUEA-VENCIDOS
030000     PERFORM ESTADISTICAS
030100     PERFORM CERRAR-ARCHIVOS
030200     STOP RUN.
030300 000-MAIN-E. EXIT.
030400
030500 ABRIR-ARCHIVOS SECTION.
030600     MOVE 'TLFR1D01'  TO PROGRAMA
030700     OPEN INPUT  TXNSOLIC
030800     OPEN I-O    TXNMAEST CTABLOQ
030900     OPEN OUTPUT BITACORA ALERTAS ANALISIS
031000
031100     IF FS-TXNSOLIC NOT = 0
031200        DISPLAY '*** ERROR AL ABRIR TXNSOLIC, STATUS: '
031300                FS-TXNSOLIC
031400        MOVE 91 TO RETURN-CODE
031500        PERFORM CERRAR-ARCHIVOS
031600        STOP RUN
031700     END-IF
031800
031900     IF (FS-TXNMAEST = 97) AND (FS-CTABLOQ = 97)
032000        MOVE ZEROS TO FS-TXNMAEST FS-CTABLOQ
032100     END-IF
032200
032300     MOVE ZEROS    TO FS-CICLO
032400     MOVE 'OPEN'   TO ACCION
032500     MOVE SPACES   TO LLAVE
032600     PERFORM VALIDA-APERTURA-IO
032700             VARYING FS-CICLO FROM 1 BY 1 UNTIL FS-CICLO > 2.
032800 ABRIR-ARCHIVOS-E. EXIT.
032900
033000 VALIDA-APERTURA-IO SECTION.
033100     PERFORM FILE-STATUS-EXTENDED.
033200 VALIDA-APERTURA-IO-E. EXIT.
033300
033400******************************************************************
033500*       C A R G A   D E L   M A E S T R O                        *
033600******************************************************************
033700 CARGA-TABLA-MAESTRO SECTION.
033800     MOVE ZEROS TO WKS-TAB-TXN-LONG WKS-SIG-REL-TXN
033900     SORT SD-SORTMAE
034000          ON ASCENDING KEY SD-TRANSACTION-ID
034100          INPUT PROCEDURE  IS ALIMENTA-SORTMAE
034200          OUTPUT PROCEDURE IS RECIBE-SORTMAE.
034300 CARGA-TABLA-MAESTRO-E. EXIT.
034400
034500 ALIMENTA-SORTMAE SECTION.
034600     MOVE ZEROS TO WKS-FIN-CARGA-MAESTRO
034700     PERFORM ALIMENTA-SORTMAE-LOTE UNTIL FIN-CARGA-MAESTRO.
034800 ALIMENTA-SORTMAE-E. EXIT.
034900
035000 ALIMENTA-SORTMAE-LOTE SECTION.
035100     READ TXNMAEST NEXT RECORD
035200        AT END
035300           MOVE 1 TO WKS-FIN-CARGA-MAESTRO
035400        NOT AT END
035500           ADD  1  TO WKS-SIG-REL-TXN
035600           MOVE FRMA-TRANSACTION-ID TO SD-TRANSACTION-ID
035700           MOVE WKS-SIG-REL-TXN     TO SD-REL-NUM
035800           RELEASE SD-REG-SORTMAE
035900     END-READ.
036000 ALIMENTA-SORTMAE-LOTE-E. EXIT.
036100
036200 RECIBE-SORTMAE SECTION.
036300     MOVE ZEROS TO WKS-FIN-CARGA-MAESTRO
036400     PERFORM RECIBE-SORTMAE-LOTE UNTIL FIN-CARGA-MAESTRO.
036500 RECIBE-SORTMAE-E. EXIT.
036600
036700 RECIBE-SORTMAE-LOTE SECTION.
036800     RETURN SD-SORTMAE
036900        AT END
037000           MOVE 1 TO WKS-FIN-CARGA-MAESTRO
037100        NOT AT END
037200           ADD 1 TO WKS-TAB-TXN-LONG
037300           MOVE SD-TRANSACTION-ID
037400                TO WKS-TXN-ID  (WKS-TAB-TXN-LONG)
037500           MOVE SD-REL-NUM
037600                TO WKS-TXN-REL (WKS-TAB-TXN-LONG)
037700     END-RETURN.
037800 RECIBE-SORTMAE-LOTE-E. EXIT.
037900
038000******************************************************************
038100*       C A R G A   D E   C U E N T A S   B L O Q U E A D A S    *
038200******************************************************************
038300 CARGA-TABLA-BLOQUEOS SECTION.
038400     MOVE ZEROS TO WKS-TAB-BLQ-LONG WKS-SIG-REL-BLQ
038500     PERFORM CARGA-TABLA-BLOQUEOS-LOTE
038600             UNTIL FS-CTABLOQ NOT = 0.
038700 CARGA-TABLA-BLOQUEOS-E. EXIT.
038800
038900 CARGA-TABLA-BLOQUEOS-LOTE SECTION.
039000     READ CTABLOQ NEXT RECORD
039100     IF FS-CTABLOQ = 0
039200        ADD 1 TO WKS-SIG-REL-BLQ
039300        ADD 1 TO WKS-TAB-BLQ-LONG
039400        MOVE FRBQ-ACCOUNT-ID
039500             TO WKS-BLQ-CTA    (WKS-TAB-BLQ-LONG)
039600        MOVE WKS-SIG-REL-BLQ
039700             TO WKS-BLQ-REL    (WKS-TAB-BLQ-LONG)
039800        MOVE FRBQ-ACTIVE-BLOCK-SW
039900             TO WKS-BLQ-ACTIVO (WKS-TAB-BLQ-LONG)
040000     END-IF.
040100 CARGA-TABLA-BLOQUEOS-LOTE-E. EXIT.
040200
040300******************************************************************
040400*        I N I C I A L I Z A C I O N   D E   F E C H A           *
040500******************************************************************
040600 INICIALIZA-FECHA-SISTEMA SECTION.
040700     ACCEPT WKS-FECHA-CORTA FROM DATE
040800     ACCEPT WKS-HORA-SISTEMA FROM TIME
040900     IF WKS-FC-ANO < 50
041000        COMPUTE WKS-FH-ANO = 2000 + WKS-FC-ANO
041100     ELSE
041200        COMPUTE WKS-FH-ANO = 1900 + WKS-FC-ANO
041300     END-IF
041400     MOVE WKS-FC-MES TO WKS-FH-MES
041500     MOVE WKS-FC-DIA TO WKS-FH-DIA
041600     PERFORM CONSTRUYE-SELLO-ACTUAL.
041700 INICIALIZA-FECHA-SISTEMA-E. EXIT.
041800
041900 CONSTRUYE-SELLO-ACTUAL SECTION.
042000     MOVE WKS-FH-ANO   TO WKS-ST-ANO
042100     MOVE WKS-FH-MES   TO WKS-ST-MES
042200     MOVE WKS-FH-DIA   TO WKS-ST-DIA
042300     MOVE WKS-HS-HORA  TO WKS-ST-HORA
042400     MOVE WKS-HS-MIN   TO WKS-ST-MIN
042500     MOVE WKS-HS-SEG   TO WKS-ST-SEG.
042600 CONSTRUYE-SELLO-ACTUAL-E. EXIT.
042700
042800 SUMA-UN-DIA SECTION.
042900     SET WKS-IDX-TXN TO WKS-FB-MES
043000     ADD 1 TO WKS-FB-DIA
043100     IF WKS-FB-DIA > DIA-FIN-MES (WKS-FB-MES)
043200        MOVE 1 TO WKS-FB-DIA
043300        ADD 1 TO WKS-FB-MES
043400        IF WKS-FB-MES > 12
043500           MOVE 1 TO WKS-FB-MES
043600           ADD 1 TO WKS-FB-ANO
043700        END-IF
043800     END-IF.
043900 SUMA-UN-DIA-E. EXIT.
044000
044100******************************************************************
044200*     C I C L O   P R I N C I P A L   D E   S O L I C I T U D    *
044300******************************************************************
044400 PROCESA-SOLICITUDES SECTION.
044500     PERFORM LEE-SOLICITUD
044600     IF NOT FIN-SOLICITUDES
044700        PERFORM INICIALIZA-FECHA-SISTEMA
044800        ADD 1 TO WKS-TOTAL-TXN
044900        PERFORM VERIFICA-DUPLICADO
045000        IF WKS-ES-DUPLICADO
045100           PERFORM REGISTRA-DUPLICADO-IGNORADO
045200        ELSE
045300           PERFORM VERIFICA-CUENTA-BLOQUEADA
045400           IF WKS-CUENTA-ESTA-BLOQUEADA
045500              PERFORM REGISTRA-BLOQUEO-IGNORADO
045600           ELSE
045700              PERFORM PREPARA-CAMPOS-DERIVADOS
045800              PERFORM EVALUA-FRAUDE
045900              PERFORM DECIDE-ESTADO
046000              PERFORM GRABA-TRANSACCION
046100              IF FRRE-ES-FRAUDE
046200                 PERFORM EMITE-ALERTA
046300              END-IF
046400              PERFORM ESCRIBE-BITACORA-TXN
046500              PERFORM ACUMULA-TOTALES
046600           END-IF
046700        END-IF
046800     END-IF.
046900 PROCESA-SOLICITUDES-E. EXIT.
047000
047100 LEE-SOLICITUD SECTION.
047200     READ TXNSOLIC
047300        AT END
047400           MOVE 1 TO WKS-FIN-SOLICITUDES
047500     END-READ.
047600 LEE-SOLICITUD-E. EXIT.
047700
047800 PREPARA-CAMPOS-DERIVADOS SECTION.
047900     MOVE 1      TO WKS-TRIG-PTR
048000     MOVE SPACES TO FRRE-TRIGGERS
048100     MOVE FRSO-CITY TO WKS-CITY-UPPER
048200     INSPECT WKS-CITY-UPPER
048300             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
048400                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
048500 PREPARA-CAMPOS-DERIVADOS-E. EXIT.
048600
048700******************************************************************
048800*   V E R I F I C A C I O N   D E   D U P L I C A D O S          *
048900******************************************************************
049000 VERIFICA-DUPLICADO SECTION.
049100     MOVE 'N' TO WKS-DUP-SW
049200     IF WKS-TAB-TXN-LONG > 0
049300        SET WKS-IDX-TXN TO 1
049400        SEARCH ALL WKS-DATOS-TXN
049500           AT END
049600              MOVE 'N' TO WKS-DUP-SW
049700           WHEN WKS-TXN-ID (WKS-IDX-TXN)
049800              = FRSO-TRANSACTION-ID
049900              MOVE 'Y' TO WKS-DUP-SW
050000        END-SEARCH
050100     END-IF
050200     IF WKS-DUP-SW = 'N' AND WKS-TAB-NVA-LONG > 0
050300        SET WKS-IDX-NVA TO 1
050400        SEARCH WKS-DATOS-NVA
050500           AT END
050600              CONTINUE
050700           WHEN WKS-NVA-ID (WKS-IDX-NVA)
050800              = FRSO-TRANSACTION-ID
050900              MOVE 'Y' TO WKS-DUP-SW
051000        END-SEARCH
051100     END-IF.
051200 VERIFICA-DUPLICADO-E. EXIT.
051300
051400 REGISTRA-DUPLICADO-IGNORADO SECTION.
051500     MOVE 'TRANSACTION'      TO WKS-BIT-ENTITY-TYPE
051600     MOVE FRSO-TRANSACTION-ID TO WKS-BIT-ENTITY-ID
051700     MOVE 'DUPLICATE'        TO WKS-BIT-ACTION
051800     ADD 1 TO WKS-IGNORADAS-TXN
051900     MOVE 'Duplicate transaction id, skipped'
052000                             TO WKS-BIT-DESC
052100     MOVE FRSO-IP-ADDRESS    TO WKS-BIT-IP
052200     PERFORM ESCRIBE-BITACORA.
052300 REGISTRA-DUPLICADO-IGNORADO-E. EXIT.
052400
052500******************************************************************
052600*   V E R I F I C A C I O N   D E   C U E N T A   B L O Q U E A D*
052700******************************************************************
052800 VERIFICA-CUENTA-BLOQUEADA SECTION.
052900     MOVE 'N' TO WKS-BLQ-SW
053000     IF WKS-TAB-BLQ-LONG > 0
053100        SET WKS-IDX-BLQ TO 1
053200        SEARCH WKS-DATOS-BLQ
053300           AT END
053400              MOVE 'N' TO WKS-BLQ-SW
053500           WHEN WKS-BLQ-CTA (WKS-IDX-BLQ)
053600              = FRSO-ACCOUNT-ID
053700              IF WKS-BLQ-ACTIVO (WKS-IDX-BLQ) = 'Y'
053800                 MOVE 'Y' TO WKS-BLQ-SW
053900              END-IF
054000        END-SEARCH
054100     END-IF.
054200 VERIFICA-CUENTA-BLOQUEADA-E. EXIT.
054300
054400 REGISTRA-BLOQUEO-IGNORADO SECTION.
054500     MOVE 'TRANSACTION'      TO WKS-BIT-ENTITY-TYPE
054600     MOVE FRSO-TRANSACTION-ID TO WKS-BIT-ENTITY-ID
054700     MOVE 'ACCT-BLOCKED'     TO WKS-BIT-ACTION
054800     ADD 1 TO WKS-IGNORADAS-TXN
054900     MOVE 'Account currently blocked, skipped'
055000                             TO WKS-BIT-DESC
055100     MOVE FRSO-IP-ADDRESS    TO WKS-BIT-IP
055200     PERFORM ESCRIBE-BITACORA.
055300 REGISTRA-BLOQUEO-IGNORADO-E. EXIT.
055400
055500******************************************************************
055600*           E V A L U A C I O N   D E   F R A U D E              *
055700******************************************************************
055800 EVALUA-FRAUDE SECTION.
055900     PERFORM CALCULA-REGLAS
056000     PERFORM CALCULA-MODELO-ML
056100     PERFORM CALCULA-RIESGO-FINAL.
056200 EVALUA-FRAUDE-E. EXIT.
056300
056400 CALCULA-REGLAS SECTION.
056500     MOVE ZEROS TO FRRE-RULE-SCORE
056600     EVALUATE TRUE
056700        WHEN FRSO-AMOUNT > 100000
056800           ADD 40 TO FRRE-RULE-SCORE
056900           PERFORM AGREGA-SEPARADOR-MOTIVO
057000           STRING 'Transaction amount exceeds 100,000'
057100                  DELIMITED BY SIZE
057200                  INTO FRRE-TRIGGERS
057300                  WITH POINTER WKS-TRIG-PTR
057400           END-STRING
057500        WHEN FRSO-AMOUNT > 50000
057600           ADD 25 TO FRRE-RULE-SCORE
057700           PERFORM AGREGA-SEPARADOR-MOTIVO
057800           STRING 'Transaction amount exceeds 50,000'
057900                  DELIMITED BY SIZE
058000                  INTO FRRE-TRIGGERS
058100                  WITH POINTER WKS-TRIG-PTR
058200           END-STRING
058300        WHEN FRSO-AMOUNT > 20000
058400           ADD 15 TO FRRE-RULE-SCORE
058500           PERFORM AGREGA-SEPARADOR-MOTIVO
058600           STRING 'Transaction amount exceeds 20,000'
058700                  DELIMITED BY SIZE
058800                  INTO FRRE-TRIGGERS
058900                  WITH POINTER WKS-TRIG-PTR
059000           END-STRING
059100        WHEN FRSO-AMOUNT > 10000
059200           ADD 8  TO FRRE-RULE-SCORE
059300           PERFORM AGREGA-SEPARADOR-MOTIVO
059400           STRING 'Transaction amount exceeds 10,000'
059500                  DELIMITED BY SIZE
059600                  INTO FRRE-TRIGGERS
059700                  WITH POINTER WKS-TRIG-PTR
059800           END-STRING
059900        WHEN OTHER
060000           CONTINUE
060100     END-EVALUATE
060200
060300     IF FRSO-TXN-COUNT-HR >= 3
060400        ADD 30 TO FRRE-RULE-SCORE
060500        PERFORM AGREGA-SEPARADOR-MOTIVO
060600        STRING 'High transaction velocity detected'
060700               DELIMITED BY SIZE
060800               INTO FRRE-TRIGGERS
060900               WITH POINTER WKS-TRIG-PTR
061000        END-STRING
061100     END-IF
061200
061300     IF FRSO-TXN-HOUR >= 23 OR FRSO-TXN-HOUR <= 4
061400        ADD 15 TO FRRE-RULE-SCORE
061500        PERFORM AGREGA-SEPARADOR-MOTIVO
061600        STRING 'Transaction during unusual hours'
061700               DELIMITED BY SIZE
061800               INTO FRRE-TRIGGERS
061900               WITH POINTER WKS-TRIG-PTR
062000        END-STRING
062100     END-IF
062200
062300     IF WKS-CITY-UPPER = 'UNKNOWN'
062400        ADD 25 TO FRRE-RULE-SCORE
062500        PERFORM AGREGA-SEPARADOR-MOTIVO
062600        STRING 'Unusual location detected'
062700               DELIMITED BY SIZE
062800               INTO FRRE-TRIGGERS
062900               WITH POINTER WKS-TRIG-PTR
063000        END-STRING
063100     END-IF
063200
063300     IF FRRE-RULE-SCORE > 100
063400        MOVE 100 TO FRRE-RULE-SCORE
063500     END-IF.
063600 CALCULA-REGLAS-E. EXIT.
063700
063800 AGREGA-SEPARADOR-MOTIVO SECTION.
063900     IF WKS-TRIG-PTR > 1
064000        STRING '; ' DELIMITED BY SIZE
064100               INTO FRRE-TRIGGERS
064200               WITH POINTER WKS-TRIG-PTR
064300        END-STRING
064400     END-IF.
064500 AGREGA-SEPARADOR-MOTIVO-E. EXIT.
064600
064700******************************************************************
064800*     M O D E L O   D E   S C O R I N G   S I M U L A D O        *
064900******************************************************************
065000 CALCULA-MODELO-ML SECTION.
065100     MOVE ZEROS TO FRRE-ML-SCORE
065200     EVALUATE TRUE
065300        WHEN FRSO-AMOUNT > 100000
065400           ADD 40 TO FRRE-ML-SCORE
065500        WHEN FRSO-AMOUNT > 50000
065600           ADD 25 TO FRRE-ML-SCORE
065700        WHEN FRSO-AMOUNT > 20000
065800           ADD 15 TO FRRE-ML-SCORE
065900        WHEN OTHER
066000           CONTINUE
066100     END-EVALUATE
066200
066300     EVALUATE TRUE
066400        WHEN FRSO-TRANSACTION-TYPE = 'CARD'
066500           ADD 15 TO FRRE-ML-SCORE
066600        WHEN FRSO-TRANSACTION-TYPE = 'WALLET'
066700           ADD 10 TO FRRE-ML-SCORE
066800        WHEN OTHER
066900           CONTINUE
067000     END-EVALUATE
067100
067200     IF FRSO-TXN-HOUR >= 23 OR FRSO-TXN-HOUR <= 4
067300        ADD 15 TO FRRE-ML-SCORE
067400     END-IF
067500
067600     IF WKS-CITY-UPPER = 'UNKNOWN'
067700        ADD 20 TO FRRE-ML-SCORE
067800     END-IF
067900
068000     ADD FRSO-NOISE-SEED TO FRRE-ML-SCORE
068100
068200     IF FRRE-ML-SCORE > 100
068300        MOVE 100 TO FRRE-ML-SCORE
068400     END-IF.
068500 CALCULA-MODELO-ML-E. EXIT.
068600
068700 CALCULA-RIESGO-FINAL SECTION.
068800     COMPUTE FRRE-FINAL-SCORE ROUNDED =
068900             (FRRE-RULE-SCORE * 0.4) + (FRRE-ML-SCORE * 0.6)
069000     EVALUATE TRUE
069100        WHEN FRRE-FINAL-SCORE >= 60
069200           MOVE 'HIGH  '  TO FRRE-RISK-LEVEL
069300           MOVE 'Y'       TO FRRE-FRAUD-SW
069400        WHEN FRRE-FINAL-SCORE >= 30
069500           MOVE 'MEDIUM' TO FRRE-RISK-LEVEL
069600           MOVE 'N'       TO FRRE-FRAUD-SW
069700        WHEN OTHER
069800           MOVE 'LOW   ' TO FRRE-RISK-LEVEL
069900           MOVE 'N'       TO FRRE-FRAUD-SW
070000     END-EVALUATE.
070100 CALCULA-RIESGO-FINAL-E. EXIT.
070200
070300******************************************************************
070400*              D E C I S I O N   D E   E S T A D O               *
070500******************************************************************
070600 DECIDE-ESTADO SECTION.
070700     IF FRRE-RIESGO-ALTO
070800        MOVE 'BLOCKED'  TO WKS-ESTADO-TXN
070900        PERFORM BLOQUEA-CUENTA
071000     ELSE
071100        MOVE 'SUCCESS'  TO WKS-ESTADO-TXN
071200     END-IF.
071300 DECIDE-ESTADO-E. EXIT.
071400
071500******************************************************************
071600*     B L O Q U E O   A U T O M A T I C O   D E   C U E N T A    *
071700******************************************************************
071800 BLOQUEA-CUENTA SECTION.
071900     MOVE 'N' TO WKS-BLQ-ENCONTRADO-SW
072000     IF WKS-TAB-BLQ-LONG > 0
072100        SET WKS-IDX-BLQ TO 1
072200        SEARCH WKS-DATOS-BLQ
072300           AT END
072400              MOVE 'N' TO WKS-BLQ-ENCONTRADO-SW
072500           WHEN WKS-BLQ-CTA (WKS-IDX-BLQ)
072600              = FRSO-ACCOUNT-ID
072700              MOVE 'Y' TO WKS-BLQ-ENCONTRADO-SW
072800        END-SEARCH
072900     END-IF
073000
073100     IF WKS-BLQ-ENCONTRADO-SW = 'Y'
073200        MOVE WKS-BLQ-REL (WKS-IDX-BLQ) TO WKS-CTABLOQ-REL
073300        READ CTABLOQ
073400     ELSE
073500        PERFORM CREA-CTABLOQ-NUEVA
073600     END-IF
073700
073800     ADD 1 TO FRBQ-FAILED-ATTEMPTS
073900
074000     IF FRBQ-FAILED-ATTEMPTS >= 3
074100        MOVE FRRE-TRIGGERS TO WKS-MOTIVO-BLOQUEO
074200        INSPECT WKS-MOTIVO-BLOQUEO REPLACING ALL '; ' BY ', '
074300        MOVE WKS-MOTIVO-BLOQUEO TO FRBQ-BLOCK-REASON
074400        MOVE 'Y' TO FRBQ-ACTIVE-BLOCK-SW
074500        MOVE WKS-FH-ANO TO WKS-FB-ANO
074600        MOVE WKS-FH-MES TO WKS-FB-MES
074700        MOVE WKS-FH-DIA TO WKS-FB-DIA
074800        PERFORM SUMA-UN-DIA
074900        MOVE WKS-FB-ANO  TO WKS-ST-ANO OF WKS-SELLO-ACTUAL-R
075000        PERFORM GUARDA-BLOQUEADO-HASTA
075100     END-IF
075200
075300     PERFORM GRABA-CTABLOQ
075400
075500     IF FRBQ-FAILED-ATTEMPTS >= 3
075600        PERFORM ESCRIBE-BITACORA-BLOQUEO
075700     END-IF.
075800 BLOQUEA-CUENTA-E. EXIT.
075900
076000 GUARDA-BLOQUEADO-HASTA SECTION.
076100     MOVE WKS-FB-ANO  TO WKS-FH-ANO
076200     MOVE WKS-FB-MES  TO WKS-FH-MES
076300     MOVE WKS-FB-DIA  TO WKS-FH-DIA
076400     PERFORM CONSTRUYE-SELLO-ACTUAL
076500     MOVE WKS-SELLO-TIEMPO-ACTUAL TO FRBQ-BLOCKED-UNTIL.
076600 GUARDA-BLOQUEADO-HASTA-E. EXIT.
076700
076800 CREA-CTABLOQ-NUEVA SECTION.
076900     INITIALIZE FRBQ-CTA-BLOQUEADA
077000     MOVE 'Initial monitoring' TO FRBQ-BLOCK-REASON
077100     MOVE FRSO-ACCOUNT-ID     TO FRBQ-ACCOUNT-ID
077200     MOVE ZEROS               TO FRBQ-FAILED-ATTEMPTS
077300     MOVE 'N'                 TO FRBQ-ACTIVE-BLOCK-SW
077400     MOVE WKS-SELLO-TIEMPO-ACTUAL TO FRBQ-FIRST-FAIL-TIME
077500                                    FRBQ-BLOCKED-UNTIL
077600     ADD 1 TO WKS-SIG-REL-BLQ
077700     MOVE WKS-SIG-REL-BLQ     TO WKS-CTABLOQ-REL
077800     ADD 1 TO WKS-TAB-BLQ-LONG
077900     MOVE FRSO-ACCOUNT-ID   TO WKS-BLQ-CTA    (WKS-TAB-BLQ-LONG)
078000     MOVE WKS-CTABLOQ-REL   TO WKS-BLQ-REL    (WKS-TAB-BLQ-LONG)
078100     MOVE 'N'               TO WKS-BLQ-ACTIVO (WKS-TAB-BLQ-LONG)
078200     SET WKS-IDX-BLQ TO WKS-TAB-BLQ-LONG.
078300 CREA-CTABLOQ-NUEVA-E. EXIT.
078400
078500 GRABA-CTABLOQ SECTION.
078600     MOVE FRBQ-ACTIVE-BLOCK-SW TO WKS-BLQ-ACTIVO (WKS-IDX-BLQ)
078700     IF WKS-BLQ-ENCONTRADO-SW = 'Y'
078800        REWRITE FRBQ-CTA-BLOQUEADA
078900     ELSE
079000        WRITE FRBQ-CTA-BLOQUEADA
079100     END-IF
079200     IF FS-CTABLOQ NOT = 0
079300        DISPLAY '*** ERROR AL GRABAR CTABLOQ, STATUS: '
079400                FS-CTABLOQ
079500     END-IF.
079600 GRABA-CTABLOQ-E. EXIT.
079700
079800******************************************************************
079900*   D E S B L O Q U E O   A U T O M A T I C O   A L   V E N C E R*
080000******************************************************************
080100 DESBLOQUEA-VENCIDOS SECTION.
080200     PERFORM CIERRA-Y-ABRE-CTABLOQ
080300     MOVE ZEROS TO WKS-FIN-DESBLOQUEO
080400     PERFORM DESBLOQUEA-VENCIDOS-LOTE UNTIL FIN-DESBLOQUEO.
080500 DESBLOQUEA-VENCIDOS-E. EXIT.
080600
080700 CIERRA-Y-ABRE-CTABLOQ SECTION.
080800     CLOSE CTABLOQ
080900     OPEN  I-O CTABLOQ.
081000 CIERRA-Y-ABRE-CTABLOQ-E. EXIT.
081100
081200 DESBLOQUEA-VENCIDOS-LOTE SECTION.
081300     READ CTABLOQ NEXT RECORD
081400        AT END
081500           MOVE 1 TO WKS-FIN-DESBLOQUEO
081600        NOT AT END
081700           IF FRBQ-ACTIVE-BLOCK-SW = 'Y' AND
081800              FRBQ-BLOCKED-UNTIL <= WKS-SELLO-TIEMPO-ACTUAL
081900              MOVE 'N'   TO FRBQ-ACTIVE-BLOCK-SW
082000              MOVE ZEROS TO FRBQ-FAILED-ATTEMPTS
082100              MOVE 'Auto-unblocked after timeout'
082200                         TO FRBQ-BLOCK-REASON
082300              REWRITE FRBQ-CTA-BLOQUEADA
082400              MOVE 'ACCOUNT'        TO WKS-BIT-ENTITY-TYPE
082500              MOVE FRBQ-ACCOUNT-ID  TO WKS-BIT-ENTITY-ID
082600              MOVE 'UNBLOCKED'      TO WKS-BIT-ACTION
082700              MOVE 'Auto-unblocked after timeout'
082800                                    TO WKS-BIT-DESC
082900              MOVE 'SYSTEM'         TO WKS-BIT-IP
083000              PERFORM ESCRIBE-BITACORA
083100           END-IF
083200     END-READ.
083300 DESBLOQUEA-VENCIDOS-LOTE-E. EXIT.
083400
083500******************************************************************
083600*       G R A B A C I O N   D E L   M A E S T R O                *
083700******************************************************************
083800 GRABA-TRANSACCION SECTION.
083900     INITIALIZE FRMA-MAESTRO
084000     MOVE FRSO-TRANSACTION-ID   TO FRMA-TRANSACTION-ID
084100     MOVE FRSO-ACCOUNT-ID       TO FRMA-ACCOUNT-ID
084200     MOVE FRSO-CUSTOMER-NAME    TO FRMA-CUSTOMER-NAME
084300     MOVE FRSO-AMOUNT           TO FRMA-AMOUNT
084400     MOVE FRSO-TRANSACTION-TYPE TO FRMA-TRANSACTION-TYPE
084500     MOVE FRSO-CITY             TO FRMA-CITY
084600     MOVE FRSO-IP-ADDRESS       TO FRMA-IP-ADDRESS
084700     MOVE FRSO-DEVICE-ID        TO FRMA-DEVICE-ID
084800     MOVE FRRE-RULE-SCORE       TO FRMA-RULE-SCORE
084900     MOVE FRRE-ML-SCORE         TO FRMA-ML-SCORE
085000     MOVE FRRE-FINAL-SCORE      TO FRMA-FINAL-SCORE
085100     MOVE FRRE-RISK-LEVEL       TO FRMA-RISK-LEVEL
085200     MOVE WKS-ESTADO-TXN        TO FRMA-STATUS
085300     MOVE FRRE-FRAUD-SW         TO FRMA-FRAUD-SW
085400     MOVE 'UNKNOWN'             TO FRMA-APPROVAL-STATUS
085500     MOVE WKS-SELLO-TIEMPO-ACTUAL TO FRMA-TXN-TIMESTAMP
085600     MOVE ZEROS                 TO FRMA-PROCESSING-MS
085700
085800     ADD 1 TO WKS-SIG-REL-TXN
085900     MOVE WKS-SIG-REL-TXN        TO WKS-TXNMAEST-REL
086000     WRITE FRMA-MAESTRO
086100     IF FS-TXNMAEST NOT = 0
086200        DISPLAY '*** ERROR AL GRABAR TXNMAEST, STATUS: '
086300                FS-TXNMAEST
086400     END-IF
086500
086600     ADD 1 TO WKS-TAB-NVA-LONG
086700     MOVE FRSO-TRANSACTION-ID
086800          TO WKS-NVA-ID (WKS-TAB-NVA-LONG).
086900 GRABA-TRANSACCION-E. EXIT.
087000
087100******************************************************************
087200*          E M I S I O N   D E   A L E R T A   D E   F R A U D   *
087300******************************************************************
087400 EMITE-ALERTA SECTION.
087500     MOVE SPACES TO REG-ALERTAS
087600     MOVE '*** FRAUD ALERT ***' TO REG-ALERTAS
087700     WRITE REG-ALERTAS
087800
087900     MOVE SPACES TO REG-ALERTAS
088000     STRING 'Transaction ID: ' FRSO-TRANSACTION-ID
088100            DELIMITED BY SIZE INTO REG-ALERTAS
088200     WRITE REG-ALERTAS
088300
088400     MOVE SPACES TO REG-ALERTAS
088500     STRING 'Account ID:     ' FRSO-ACCOUNT-ID
088600            DELIMITED BY SIZE INTO REG-ALERTAS
088700     WRITE REG-ALERTAS
088800
088900     MOVE FRSO-AMOUNT TO WKS-MASCARA-MONTO
089000     MOVE SPACES TO REG-ALERTAS
089100     STRING 'Amount:         ' WKS-MASCARA-MONTO
089200            DELIMITED BY SIZE INTO REG-ALERTAS
089300     WRITE REG-ALERTAS
089400
089500     MOVE SPACES TO REG-ALERTAS
089600     STRING 'Risk Level:     ' FRRE-RISK-LEVEL
089700            DELIMITED BY SIZE INTO REG-ALERTAS
089800     WRITE REG-ALERTAS
089900
090000     MOVE FRRE-FINAL-SCORE TO WKS-MASCARA-SCORE
090100     MOVE SPACES TO REG-ALERTAS
090200     STRING 'Final Score:    ' WKS-MASCARA-SCORE
090300            DELIMITED BY SIZE INTO REG-ALERTAS
090400     WRITE REG-ALERTAS
090500
090600     MOVE SPACES TO REG-ALERTAS
090700     STRING 'Time:           ' WKS-SELLO-TIEMPO-ACTUAL
090800            DELIMITED BY SIZE INTO REG-ALERTAS
090900     WRITE REG-ALERTAS
091000
091100     MOVE SPACES TO REG-ALERTAS
091200     WRITE REG-ALERTAS
091300     IF FS-ALERTAS NOT = 0
091400        DISPLAY '*** ERROR AL GRABAR ALERTAS, STATUS: '
091500                FS-ALERTAS
091600     END-IF.
091700 EMITE-ALERTA-E. EXIT.
091800
091900******************************************************************
092000*              B I T A C O R A   D E   A U D I T O R I A         *
092100******************************************************************
092200 ESCRIBE-BITACORA-TXN SECTION.
092300     MOVE 'TRANSACTION'       TO WKS-BIT-ENTITY-TYPE
092400     MOVE FRSO-TRANSACTION-ID TO WKS-BIT-ENTITY-ID
092500     MOVE WKS-ESTADO-TXN      TO WKS-BIT-ACTION
092600     STRING 'Risk level ' FRRE-RISK-LEVEL
092700            ', triggers: ' FRRE-TRIGGERS
092800            DELIMITED BY SIZE INTO WKS-BIT-DESC
092900     MOVE FRSO-IP-ADDRESS     TO WKS-BIT-IP
093000     PERFORM ESCRIBE-BITACORA.
093100 ESCRIBE-BITACORA-TXN-E. EXIT.
093200
093300 ESCRIBE-BITACORA-BLOQUEO SECTION.
093400     MOVE 'ACCOUNT'          TO WKS-BIT-ENTITY-TYPE
093500     MOVE FRSO-ACCOUNT-ID    TO WKS-BIT-ENTITY-ID
093600     MOVE 'BLOCKED'          TO WKS-BIT-ACTION
093700     MOVE FRBQ-BLOCK-REASON  TO WKS-BIT-DESC
093800     MOVE 'SYSTEM'           TO WKS-BIT-IP
093900     PERFORM ESCRIBE-BITACORA.
094000 ESCRIBE-BITACORA-BLOQUEO-E. EXIT.
094100
094200 ESCRIBE-BITACORA SECTION.
094300     INITIALIZE FRBI-EVENTO
094400     MOVE WKS-BIT-ENTITY-TYPE     TO FRBI-ENTITY-TYPE
094500     MOVE WKS-BIT-ENTITY-ID       TO FRBI-ENTITY-ID
094600     MOVE WKS-BIT-ACTION          TO FRBI-ACTION
094700     MOVE 'SYSTEM'                TO FRBI-PERFORMED-BY
094800     MOVE WKS-BIT-DESC            TO FRBI-DESCRIPTION
094900     MOVE WKS-SELLO-TIEMPO-ACTUAL TO FRBI-EVENT-TIME
095000     MOVE WKS-BIT-IP              TO FRBI-IP-ADDRESS
095100     WRITE FRBI-EVENTO
095200     IF FS-BITACORA NOT = 0
095300        DISPLAY '*** ERROR AL GRABAR BITACORA, STATUS: '
095400                FS-BITACORA
095500     END-IF.
095600 ESCRIBE-BITACORA-E. EXIT.
095700
095800******************************************************************
095900*            A C U M U L A C I O N   D E   T O T A L E S         *
096000******************************************************************
096100 ACUMULA-TOTALES SECTION.
096200     IF WKS-ESTADO-TXN = 'BLOCKED'
096300        ADD 1 TO WKS-BLOCKED-TXN
096400     ELSE
096500        ADD 1 TO WKS-SUCCESS-TXN
096600     END-IF
096700
096800     IF FRRE-ES-FRAUDE
096900        ADD 1 TO WKS-FRAUD-TXN
097000        ADD FRRE-FINAL-SCORE TO WKS-SUMA-SCORE-FRAUDE
097100     END-IF
097200
097300     EVALUATE TRUE
097400        WHEN FRRE-RIESGO-BAJO
097500           ADD 1 TO WKS-LOW-CNT
097600        WHEN FRRE-RIESGO-MEDIO
097700           ADD 1 TO WKS-MEDIUM-CNT
097800        WHEN FRRE-RIESGO-ALTO
097900           ADD 1 TO WKS-HIGH-CNT
098000     END-EVALUATE.
098100 ACUMULA-TOTALES-E. EXIT.
098200
098300******************************************************************
098400*         R E S U M E N   D E   A N A L I T I C A   F I N A L    *
098500******************************************************************
098600 ESTADISTICAS SECTION.
098700     MOVE WKS-TOTAL-TXN    TO FRAN-TOTAL-TXN
098800     MOVE WKS-SUCCESS-TXN  TO FRAN-SUCCESS-TXN
098900     MOVE WKS-IGNORADAS-TXN TO FRAN-FAILED-TXN
099000     MOVE WKS-FRAUD-TXN    TO FRAN-FRAUD-TXN
099100     MOVE WKS-LOW-CNT      TO FRAN-LOW-RISK-CNT
099200     MOVE WKS-MEDIUM-CNT   TO FRAN-MEDIUM-RISK-CNT
099300     MOVE WKS-HIGH-CNT     TO FRAN-HIGH-RISK-CNT
099400     MOVE 96.2             TO FRAN-DETECTION-ACCURACY
099500
099600     IF WKS-TOTAL-TXN = 0
099700        MOVE ZEROS TO FRAN-FRAUD-RATE-PCT
099800     ELSE
099900        COMPUTE FRAN-FRAUD-RATE-PCT ROUNDED =
100000                (WKS-FRAUD-TXN / WKS-TOTAL-TXN) * 100
100100     END-IF
100200
100300     IF WKS-FRAUD-TXN = 0
100400        MOVE ZEROS TO FRAN-AVG-FRAUD-SCORE
100500     ELSE
100600        COMPUTE FRAN-AVG-FRAUD-SCORE ROUNDED =
100700                WKS-SUMA-SCORE-FRAUDE / WKS-FRAUD-TXN
100800     END-IF
100900
101000     MOVE SPACES TO REG-ANALISIS
101100     STRING 'FRAUD DETECTION ANALYTICS SUMMARY'
101200            DELIMITED BY SIZE INTO REG-ANALISIS
101300     WRITE REG-ANALISIS
101400
101500     MOVE WKS-TOTAL-TXN TO WKS-MASCARA
101600     MOVE SPACES TO REG-ANALISIS
101700     STRING 'TOTAL TRANSACTIONS:   ' WKS-MASCARA
101800            DELIMITED BY SIZE INTO REG-ANALISIS
101900     WRITE REG-ANALISIS
102000
102100     MOVE WKS-FRAUD-TXN TO WKS-MASCARA
102200     MOVE SPACES TO REG-ANALISIS
102300     STRING 'FRAUD TRANSACTIONS:   ' WKS-MASCARA
102400            DELIMITED BY SIZE INTO REG-ANALISIS
102500     WRITE REG-ANALISIS
102600
102700     MOVE FRAN-FRAUD-RATE-PCT TO WKS-MASCARA-SCORE
102800     MOVE SPACES TO REG-ANALISIS
102900     STRING 'FRAUD RATE PCT:       ' WKS-MASCARA-SCORE
103000            DELIMITED BY SIZE INTO REG-ANALISIS
103100     WRITE REG-ANALISIS
103200
103300     MOVE FRAN-AVG-FRAUD-SCORE TO WKS-MASCARA-SCORE
103400     MOVE SPACES TO REG-ANALISIS
103500     STRING 'AVG FRAUD SCORE:      ' WKS-MASCARA-SCORE
103600            DELIMITED BY SIZE INTO REG-ANALISIS
103700     WRITE REG-ANALISIS
103800
103900     DISPLAY '******************************************'
104000     MOVE    WKS-TOTAL-TXN     TO   WKS-MASCARA
104100     DISPLAY 'TOTAL TRANSACCIONES PROCESADAS: ' WKS-MASCARA
104200     MOVE    WKS-FRAUD-TXN     TO   WKS-MASCARA
104300     DISPLAY 'TRANSACCIONES FRAUDULENTAS:     ' WKS-MASCARA
104400     MOVE    WKS-BLOCKED-TXN   TO   WKS-MASCARA
104500     DISPLAY 'CUENTAS BLOQUEADAS EN CORRIDA:   ' WKS-MASCARA
104600     DISPLAY '******************************************'.
104700 ESTADISTICAS-E. EXIT.
104800
104900******************************************************************
105000*             R U T I N A   D E   F I L E   S T A T U S          *
105100******************************************************************
105200 FILE-STATUS-EXTENDED SECTION.
105300     EVALUATE FS-CICLO
105400        WHEN 1
105500           IF FS-TXNMAEST NOT = 0
105600              MOVE 'TXNMAEST' TO ARCHIVO
105700              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
105800                   ACCION, LLAVE, FS-TXNMAEST, FSE-TXNMAEST
105900           END-IF
106000        WHEN 2
106100           IF FS-CTABLOQ NOT = 0
106200              MOVE 'CTABLOQ' TO ARCHIVO
106300              CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO,
106400                   ACCION, LLAVE, FS-CTABLOQ, FSE-CTABLOQ
106500           END-IF
106600     END-EVALUATE.
106700 FILE-STATUS-EXTENDED-E. EXIT.
106800
106900 CERRAR-ARCHIVOS SECTION.
107000     CLOSE TXNSOLIC TXNMAEST CTABLOQ
107100           BITACORA ALERTAS ANALISIS.
107200 CERRAR-ARCHIVOS-E. EXIT.
